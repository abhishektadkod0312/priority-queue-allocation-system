000100******************************************************************
000200*                                                                *
000300*    COPYBOOK   -  SCOMETA                                      *
000400*    DESCRIPTION-  SCORE-METADATA RECORD WRITTEN TO SCORE-META-  *
000500*                  OUT FOR OPS VISIBILITY/AUDIT.  ONE PHYSICAL   *
000600*                  RECORD SHAPE CARRIES EITHER AN ORDER SCORE-   *
000700*                  BREAKDOWN OR A PICKER SCORE-BREAKDOWN, TOLD   *
000800*                  APART BY SM-REC-TYPE.  WRITTEN ONCE PER       *
000900*                  ENQUEUE EVENT BY QUEUESVC.                    *
001000*                                                                *
001100*    RECORD LENGTH -  60                                        *
001200*                                                                *
001300*    CHANGE LOG                                                 *
001400*    ----------                                                 *
001500*    1984-04-09  RSK  ORIG-1017  INITIAL COPYBOOK - ORDER SIDE   *
001600*                     ONLY                                      *
001700*    1988-09-24  RSK  ORIG-1121  ADDED PICKER-SIDE REDEFINES SO  *
001800*                     ONE OUTPUT FILE CAN CARRY BOTH KINDS OF    *
001900*                     SCORE METADATA                             *
001950*    1999-01-08  TLW  Y2K-0007   CONFIRMED NO 2-DIGIT YEAR       *
001960*                     FIELDS ON THIS RECORD - NO CHANGE REQ'D    *
002000*    2014-02-11  RSK  ORIG-1188  ADDED SM-CAPTURED-TS SO OPS     *
002100*                     CAN AGE RECORDS AGAINST THE RETENTION      *
002200*                     WINDOW (SCORE-META-TTL-HOURS) WITHOUT A    *
002300*                     LIVE CLOCK LOOKUP AT REPORT TIME           *
002400*                                                                *
002500******************************************************************
002600 01  SM-RECORD.
002700*        'O' = ORDER-SCORE-META-RECORD, 'P' = PICKER-SCORE-META-
002800*        RECORD - SELECTS WHICH REDEFINES BELOW APPLIES
002900     05  SM-REC-TYPE               PIC X(1).
003000         88  SM-IS-ORDER-META        VALUE 'O'.
003100         88  SM-IS-PICKER-META       VALUE 'P'.
003200*        EPOCH SECONDS (UTC) THE METADATA WAS CAPTURED - USED
003300*        TO HONOR THE SCORE-META-TTL-HOURS RETENTION WINDOW
003400     05  SM-CAPTURED-TS            PIC 9(11).
003500     05  SM-KEY-ID                 PIC X(20).
003600     05  FILLER                    PIC X(28).
003700
003800 01  SM-ORDER-META-RECORD REDEFINES SM-RECORD.
003900     05  SMO-REC-TYPE              PIC X(1).
004000     05  SMO-CAPTURED-TS           PIC 9(11).
004100*        ORDER IDENTIFIER THIS METADATA BELONGS TO
004200     05  SMO-ORDER-ID              PIC X(20).
004300*        MINUTES BETWEEN NOW AND OAT - POSITIVE = WAITED PAST OAT
004400     05  SMO-OAT-DELTA-MINUTES     PIC S9(7).
004500*        ECHO OF PRIORITY-ORDER INPUT
004600     05  SMO-INITIAL-PRIORITY      PIC 9(2).
004700*        ECHO OF SKU-COUNT INPUT
004800     05  SMO-SKU-SCORE             PIC 9(3).
004900*        FINAL COMPUTED ORDER PRIORITY SCORE, RANGE 0-1
005000     05  SMO-FINAL-SCORE           PIC S9(1)V9(6).
005100     05  FILLER                    PIC X(9).
005200
005300 01  SM-PICKER-META-RECORD REDEFINES SM-RECORD.
005400     05  SMP-REC-TYPE              PIC X(1).
005500     05  SMP-CAPTURED-TS           PIC 9(11).
005600*        PICKER IDENTIFIER THIS METADATA BELONGS TO
005700     05  SMP-PICKER-ID             PIC X(20).
005800*        ECHO OF SKU-COMPLETED INPUT
005900     05  SMP-SKU-COMPLETED-SCORE   PIC 9(7).
006000*        ECHO OF ORDER-COMPLETED INPUT
006100     05  SMP-ORDER-COMPLETED-SCORE PIC 9(6).
006200*        FINAL COMPUTED PICKER PRIORITY SCORE, RANGE 0-1
006300     05  SMP-FINAL-SCORE          PIC S9(1)V9(6).
006400     05  FILLER                    PIC X(8).
006500