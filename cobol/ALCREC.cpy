000100******************************************************************
000200*                                                                *
000300*    COPYBOOK   -  ALCREC                                       *
000400*    DESCRIPTION-  WAREHOUSE WAVE ALLOCATION - MATCHED-PAIR      *
000500*                  RECORD LAYOUT, WRITTEN TO ALLOCATIONS-OUT.    *
000600*                  ONE RECORD PER SUCCESSFUL ORDER/PICKER MATCH, *
000700*                  IN THE ORDER THE MATCHES OCCUR.                *
000800*                                                                *
000900*    RECORD LENGTH -  80                                        *
001000*                                                                *
001100*    CHANGE LOG                                                 *
001200*    ----------                                                 *
001300*    1984-04-16  RSK  ORIG-1041  INITIAL COPYBOOK FOR WAVE       *
001400*                     ALLOCATION PROJECT PHASE 1                *
001500*    1988-10-02  RSK  ORIG-1121  ADDED ALC-TIMESTAMP-X ALT VIEW  *
001600*                     FOR DISPLAY/EDIT WORK                       *
001700*    1999-01-08  TLW  Y2K-0007   CONFIRMED NO 2-DIGIT YEAR       *
001800*                     FIELDS ON THIS RECORD - NO CHANGE REQ'D    *
001900*                                                                *
002000******************************************************************
002100 01  ALC-RECORD.
002200*        ORDER IDENTIFIER THAT WAS ALLOCATED
002300     05  ALC-ORDER-ID              PIC X(20).
002400*        PICKER IDENTIFIER THE ORDER WAS ALLOCATED TO
002500     05  ALC-PICKER-ID             PIC X(20).
002600*        STORE / WAREHOUSE IDENTIFIER THE MATCH OCCURRED IN
002700     05  ALC-STORE-ID              PIC X(10).
002800*        ALLOCATION TIME - EPOCH SECONDS, UTC
002900     05  ALC-TIMESTAMP             PIC 9(11).
003000*        ALTERNATE VIEW OF ALC-TIMESTAMP FOR DISPLAY/EDIT WORK
003100     05  ALC-TIMESTAMP-X REDEFINES ALC-TIMESTAMP
003200                                   PIC X(11).
003300     05  FILLER                    PIC X(19).
003400