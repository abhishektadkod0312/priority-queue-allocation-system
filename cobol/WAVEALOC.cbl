000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WAVEALOC.
000300 AUTHOR.        R S KLEBER.
000400 INSTALLATION.  DISTRIBUTION SYSTEMS - WAREHOUSE ENGINEERING.
000500 DATE-WRITTEN.  04-02-1984.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  WAVEALOC - WAREHOUSE WAVE ALLOCATION BATCH DRIVER              *
001100*                                                                *
001200*  READS THE WAITING-ORDER FILE (ORDERS-IN) AND THE PICKER-      *
001300*  AVAILABLE FILE (PICKERS-IN), ENQUEUES EACH RECORD ONTO ITS    *
001400*  STORE'S PRIORITY QUEUE THROUGH QUEUESVC, AND ATTEMPTS ONE     *
001500*  ALLOCATION FOR THAT STORE AFTER EVERY ENQUEUE THROUGH         *
001600*  ALLOCSVC.  AT END OF RUN, DRAINS EVERY STORE SEEN DURING THE  *
001700*  RUN SO NO MATCHABLE ORDER/PICKER PAIR IS LEFT ON THE TABLE.   *
001800*  SCORE-META-OUT RECEIVES ONE SCORE-BREAKDOWN RECORD PER        *
001900*  ENQUEUE (OPS AUDIT TRAIL); ALLOCATIONS-OUT RECEIVES ONE       *
002000*  RECORD PER SUCCESSFUL MATCH.  REPLACES THE OLD REAL-TIME      *
002100*  ALLOCATION SERVICE FOR SHOPS THAT WANT A WAVE RUN INSTEAD OF  *
002200*  A CONTINUOUSLY RUNNING SERVER.                                *
002300*                                                                *
002400*  CHANGE LOG                                                    *
002500*  ----------                                                    *
002600*  04-02-1984  RSK  ORIG-1004  INITIAL VERSION - ORDERS ONLY,    *
002700*                    SINGLE STORE, NO ALLOCATION                  *
002800*  09-17-1984  RSK  ORIG-1052  ADDED PICKERS-IN, WEIGHTS-CTL     *
002900*                    CONTROL CARD, AND CALLS TO SCORECAL          *
003000*  11-30-1988  RSK  ORIG-1121  ADDED QUEUESVC/ALLOCSVC CALLS,    *
003100*                    SCORE-META-OUT AND ALLOCATIONS-OUT FILES,   *
003200*                    MULTI-STORE SUPPORT                         *
003300*  01-08-1999  TLW  Y2K-0007   REVIEWED FOR YEAR-2000 EXPOSURE - *
003400*                    ALL TIMESTAMPS ON THIS RUN ARE EPOCH        *
003500*                    SECONDS, NOT 2-DIGIT YEARS - NO CHANGE      *
003600*                    REQUIRED                                    *
003700*  03-04-2014  RSK  ORIG-1194  ADDED END-OF-RUN DRAIN OF EVERY   *
003800*                    STORE SEEN DURING THE RUN (800-DRAIN-ALL-   *
003900*                    STORES) - PREVIOUSLY A MATCHABLE PAIR COULD *
004000*                    BE LEFT UNALLOCATED IF THE LAST INPUT       *
004100*                    RECORD OF THE RUN COMPLETED A MATCH FOR A   *
004200*                    DIFFERENT STORE                             *
004210*  05-12-2014  RSK  ORIG-1206  ADDED RUN-SUMMARY-RPT PRINT FILE  *
004220*                    SO OPS GETS A HARDCOPY OF THE JOB COUNTS -  *
004230*                    PREVIOUSLY DISPLAY-ONLY.  RUN SUMMARY NOW   *
004240*                    ECHOES THE WEIGHTS-CTL RUN-ANCHOR TIME AND  *
004250*                    EACH SUCCESSFUL ALLOCATION IS TRACED ON THE *
004260*                    JOBLOG.  ORDERS WITH A NON-NUMERIC OAT-     *
004270*                    TIMESTAMP ARE NOW FLAGGED ON THE JOBLOG     *
004280*                    RATHER THAN SILENTLY MIS-SCORED             *
004290*  06-02-2014  RSK  ORIG-1210  REPACKED THE RUN-SUMMARY COUNTERS *
004292*                    (WS-ACCUMULATORS) FROM BINARY TO COMP-3     *
004294*                    PER THE SHOP STANDARD FOR THIS SHAPE OF     *
004296*                    FIELD - SAME IDIOM AS THE OLDER STATS       *
004298*                    SUBPROGRAMS' WORK COUNTERS                  *
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-390.
004900 OBJECT-COMPUTER.   IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS NEXT-PAGE.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600     SELECT ORDERS-IN       ASSIGN TO UT-S-ORDRSIN
005700            FILE STATUS IS WS-ORDERS-IN-STATUS.
005800     SELECT PICKERS-IN      ASSIGN TO UT-S-PIKRSIN
005900            FILE STATUS IS WS-PICKERS-IN-STATUS.
006000     SELECT WEIGHTS-CTL     ASSIGN TO UT-S-WGTCTL
006100            FILE STATUS IS WS-WEIGHTS-CTL-STATUS.
006200     SELECT SCORE-META-OUT  ASSIGN TO UT-S-SCOMETA
006300            FILE STATUS IS WS-SCORE-META-OUT-STATUS.
006400     SELECT ALLOCATIONS-OUT ASSIGN TO UT-S-ALLOCOUT
006500            FILE STATUS IS WS-ALLOCATIONS-OUT-STATUS.
006550     SELECT RUN-SUMMARY-RPT ASSIGN TO UT-S-RUNRPT
006560            FILE STATUS IS WS-RUN-SUMMARY-RPT-STATUS.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000 FD  ORDERS-IN
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 80 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS ORD-RECORD.
007600     COPY ORDREC.
007700
007800 FD  PICKERS-IN
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 80 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS PIK-RECORD.
008400     COPY PIKREC.
008500
008600 FD  WEIGHTS-CTL
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 80 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS WGT-RECORD.
009200     COPY WGTPARM.
009300
009400 FD  SCORE-META-OUT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 60 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS SM-RECORD.
010000     COPY SCOMETA.
010100
010200 FD  ALLOCATIONS-OUT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 80 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS ALC-RECORD.
010800     COPY ALCREC.
010850
010860 FD  RUN-SUMMARY-RPT
010870     RECORDING MODE IS F
010880     LABEL RECORDS ARE STANDARD
010890     RECORD CONTAINS 133 CHARACTERS
010895     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS RPT-REC.
010910 01  RPT-REC.
010920     05  RPT-REC-TEXT              PIC X(80).
010930     05  FILLER                    PIC X(53).
010950
011000 WORKING-STORAGE SECTION.
011100
011200 01  PROGRAM-INDICATOR-SWITCHES.
011300     05  WS-EOF-ORDERS-SW             PIC X(3)  VALUE 'NO '.
011400         88  EOF-ORDERS                          VALUE 'YES'.
011500     05  WS-EOF-PICKERS-SW            PIC X(3)  VALUE 'NO '.
011600         88  EOF-PICKERS                         VALUE 'YES'.
011700     05  WS-STORE-FOUND-SW            PIC X(3)  VALUE 'NO '.
011800         88  CANDIDATE-STORE-FOUND               VALUE 'YES'.
011900     05  FILLER                       PIC X(1).
012000
012100 01  WS-FILE-STATUS-AREA.
012200     05  WS-ORDERS-IN-STATUS          PIC X(2).
012300     05  WS-PICKERS-IN-STATUS         PIC X(2).
012400     05  WS-WEIGHTS-CTL-STATUS        PIC X(2).
012500     05  WS-SCORE-META-OUT-STATUS     PIC X(2).
012600     05  WS-ALLOCATIONS-OUT-STATUS    PIC X(2).
012650     05  WS-RUN-SUMMARY-RPT-STATUS    PIC X(2).
012700     05  FILLER                       PIC X(2).
012800
012900 01  WS-ACCUMULATORS.
012920*        RUN COUNTERS - COMP-3 PER SHOP STANDARD FOR THIS SHAPE
012940*        OF FIELD.  SEE ORIG-1210 ABOVE.
013000     05  WS-ORDERS-READ-CTR           PIC S9(9) COMP-3.
013100     05  WS-PICKERS-READ-CTR          PIC S9(9) COMP-3.
013200     05  WS-SCORE-META-WRTN-CTR       PIC S9(9) COMP-3.
013300     05  WS-ALLOC-CTR                 PIC S9(9) COMP-3.
013400     05  FILLER                       PIC X(1).
013500
013600 01  WS-SEEN-STORE-TABLE.
013700     05  WS-STORE-LIST-COUNT          PIC 9(4) COMP.
013800     05  WS-CANDIDATE-STORE-ID        PIC X(10).
013900     05  WS-STORE-LIST-ENTRY OCCURS 50 TIMES
014000                     INDEXED BY WS-STORE-LIST-IDX
014100                     PIC X(10).
014200
014300 01  DISPLAY-LINE.
014400     05  DISP-MESSAGE                 PIC X(45).
014500     05  DISP-VALUE                   PIC ZZZZZZZ9.
014600     05  FILLER                       PIC X(20).
014650
014660 01  WS-CTL-CARD-ECHO-LINE.
014670     05  CTL-ECHO-MESSAGE             PIC X(45).
014680     05  CTL-ECHO-VALUE               PIC X(11).
014690     05  FILLER                       PIC X(19).
014700
014800     COPY SVCPARM.
014900
015000 PROCEDURE DIVISION.
015100
015110******************************************************************
015120*    000-MAINLINE SECTION                                        *
015130*    JOB SHAPE: LOAD THE CONTROL CARD, DRAIN ORDERS-IN, DRAIN     *
015140*    PICKERS-IN (EACH RECORD ENQUEUED AND AN ALLOCATION TRIED     *
015150*    IMMEDIATELY), THEN A FINAL SWEEP OF EVERY STORE TOUCHED      *
015160*    THIS RUN SO A PAIR THAT WAS LEFT ON THE TABLE BY RUN ORDER   *
015170*    STILL GETS MATCHED BEFORE EOJ.                               *
015180******************************************************************
015200 000-MAINLINE SECTION.
015300
015400     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
015500     PERFORM 100-PROCESS-ORDERS-FILE THRU 100-EXIT.
015600     PERFORM 200-PROCESS-PICKERS-FILE THRU 200-EXIT.
015700     PERFORM 800-DRAIN-ALL-STORES THRU 800-EXIT.
015800     PERFORM 900-DISPLAY-RUN-SUMMARY THRU 900-EXIT.
015900     CLOSE ORDERS-IN
016000           PICKERS-IN
016100           WEIGHTS-CTL
016200           SCORE-META-OUT
016300           ALLOCATIONS-OUT.
016400     MOVE ZERO TO RETURN-CODE.
016500     GOBACK.
016600
016610*        RUN-SUMMARY-RPT IS OPENED/CLOSED INSIDE 900-DISPLAY-
016620*        RUN-SUMMARY ITSELF, NOT HERE, SINCE IT IS ONLY NEEDED
016630*        FOR THAT ONE PARAGRAPH'S OUTPUT.
016700 010-HOUSEKEEPING.
016800     OPEN INPUT  ORDERS-IN
016900          INPUT  PICKERS-IN
017000          INPUT  WEIGHTS-CTL
017100          OUTPUT SCORE-META-OUT
017200          OUTPUT ALLOCATIONS-OUT.
017300     READ WEIGHTS-CTL
017400         AT END
017500             DISPLAY '** ERROR **  WEIGHTS-CTL EMPTY - RUN ABORT'
017600             MOVE 16 TO RETURN-CODE
017700             GOBACK
017800     END-READ.
017810*        ONLY ONE WEIGHTS RECORD IS EVER READ - THIS IS A ONE-
017820*        CARD CONTROL FILE, NOT A REPEATING PARAMETER STREAM.
017900 010-EXIT.
018000     EXIT.
018100
018110*        100-PROCESS-ORDERS-FILE - CLASSIC PRIME-THE-PUMP READ
018120*        LOOP: READ ONE AHEAD, THEN PROCESS UNTIL THE READ SETS
018130*        THE EOF SWITCH.
018200 100-PROCESS-ORDERS-FILE.
018300     PERFORM 110-READ-ORDER-RECORD THRU 110-EXIT.
018400     PERFORM 120-HANDLE-ORDER-RECORD THRU 120-EXIT
018500         UNTIL EOF-ORDERS.
018600 100-EXIT.
018700     EXIT.
018800
018900 110-READ-ORDER-RECORD.
018910*        SWITCH FLIPS ON END-OF-FILE - THE PERFORM ... UNTIL IN
018920*        100-PROCESS-ORDERS-FILE ABOVE STOPS THE LOOP ON THIS.
019000     READ ORDERS-IN
019100         AT END
019200             MOVE 'YES' TO WS-EOF-ORDERS-SW
019300             GO TO 110-EXIT
019400     END-READ.
019500     ADD 1 TO WS-ORDERS-READ-CTR.
019600 110-EXIT.
019700     EXIT.
019800
019810*        120-HANDLE-ORDER-RECORD - PER-RECORD WORK FOR ONE ORDER:
019820*        EDIT THE TIMESTAMP, REMEMBER THE STORE FOR THE END-OF-
019830*        RUN DRAIN, ENQUEUE (WHICH ALSO SCORES AND WRITES THE
019840*        SCORE-META RECORD), THEN TRY AN IMMEDIATE ALLOCATION
019850*        FOR THIS ORDER'S STORE.
019900 120-HANDLE-ORDER-RECORD.
019910*        A NON-NUMERIC OAT-TIMESTAMP WOULD BLOW UP THE SUBTRACT
019915*        IN SCORECAL'S 100-CALC-ORDER-SCORE - FLAG IT HERE ON
019918*        THE JOBLOG SO OPS CAN TRACE A BAD FEED RECORD BACK TO
019919*        ITS SOURCE INSTEAD OF CHASING A MIS-SCORED ORDER LATER.
019920     IF ORD-OAT-TIMESTAMP NOT NUMERIC
019940         DISPLAY '** WARNING **  NON-NUMERIC OAT-TIMESTAMP ORDER '
019960             ORD-ORDER-ID ' RAW VALUE ' ORD-OAT-TIMESTAMP-X
019980     END-IF.
020000     MOVE ORD-STORE-ID          TO WS-CANDIDATE-STORE-ID.
020100     PERFORM 730-REMEMBER-STORE THRU 730-EXIT.
020200
020210*        'EO' = ENQUEUE ORDER.  QUEUESVC SCORES THE ORDER VIA
020220*        SCORECAL, INSERTS IT INTO THE STORE'S ORDER-QUEUE IN
020230*        SCORE ORDER, AND HANDS BACK A SCORE-META RECORD FOR
020240*        THE AUDIT TRAIL.
020300     MOVE 'EO'                  TO SVC-FUNCTION-CODE.
020400     MOVE ORD-STORE-ID          TO SVC-STORE-ID.
020500     CALL 'QUEUESVC' USING SVC-PARM, WGT-RECORD,
020600                           ORD-RECORD, PIK-RECORD, SM-RECORD.
020700     WRITE SM-RECORD.
020800     ADD 1 TO WS-SCORE-META-WRTN-CTR.
020900
020910*        'TA' = TRY ALLOCATE.  IMMEDIATE MATCH ATTEMPT FOR THIS
020920*        STORE - MOST MATCHES HAPPEN HERE, NOT IN THE END-OF-
020930*        RUN DRAIN.
021000     MOVE 'TA'                  TO SVC-FUNCTION-CODE.
021100     MOVE ORD-STORE-ID          TO SVC-STORE-ID.
021200     PERFORM 700-TRY-ALLOC-FOR-STORE THRU 700-EXIT.
021300
021400     PERFORM 110-READ-ORDER-RECORD THRU 110-EXIT.
021500 120-EXIT.
021600     EXIT.
021700
021710*        200-PROCESS-PICKERS-FILE - SAME PRIME-THE-PUMP SHAPE
021720*        AS 100-PROCESS-ORDERS-FILE ABOVE, FOR THE PICKER FEED.
021800 200-PROCESS-PICKERS-FILE.
021900     PERFORM 210-READ-PICKER-RECORD THRU 210-EXIT.
022000     PERFORM 220-HANDLE-PICKER-RECORD THRU 220-EXIT
022100         UNTIL EOF-PICKERS.
022200 200-EXIT.
022300     EXIT.
022400
022500 210-READ-PICKER-RECORD.
022510*        MIRRORS 110-READ-ORDER-RECORD ABOVE FOR THE PICKER FEED.
022600     READ PICKERS-IN
022700         AT END
022800             MOVE 'YES' TO WS-EOF-PICKERS-SW
022900             GO TO 210-EXIT
023000     END-READ.
023100     ADD 1 TO WS-PICKERS-READ-CTR.
023200 210-EXIT.
023300     EXIT.
023400
023410*        220-HANDLE-PICKER-RECORD - MIRRORS 120-HANDLE-ORDER-
023420*        RECORD FOR THE PICKER SIDE: REMEMBER THE STORE, ENQUEUE
023430*        (SCORES AND WRITES SCORE-META), THEN TRY AN ALLOCATION.
023440*        PICKERS-IN HAS NO TIMESTAMP FIELD SO THERE IS NO EDIT
023450*        HERE TO MATCH 120'S OAT-TIMESTAMP CHECK.
023500 220-HANDLE-PICKER-RECORD.
023600     MOVE PIK-STORE-ID          TO WS-CANDIDATE-STORE-ID.
023700     PERFORM 730-REMEMBER-STORE THRU 730-EXIT.
023800
023810*        'EP' = ENQUEUE PICKER - SEE THE 'EO' COMMENT ABOVE IN
023820*        120-HANDLE-ORDER-RECORD FOR WHAT QUEUESVC DOES WITH IT.
023900     MOVE 'EP'                  TO SVC-FUNCTION-CODE.
024000     MOVE PIK-STORE-ID          TO SVC-STORE-ID.
024100     CALL 'QUEUESVC' USING SVC-PARM, WGT-RECORD,
024200                           ORD-RECORD, PIK-RECORD, SM-RECORD.
024300     WRITE SM-RECORD.
024400     ADD 1 TO WS-SCORE-META-WRTN-CTR.
024500
024600     MOVE 'TA'                  TO SVC-FUNCTION-CODE.
024700     MOVE PIK-STORE-ID          TO SVC-STORE-ID.
024800     PERFORM 700-TRY-ALLOC-FOR-STORE THRU 700-EXIT.
024900
025000     PERFORM 210-READ-PICKER-RECORD THRU 210-EXIT.
025100 220-EXIT.
025200     EXIT.
025300
025310*        700-TRY-ALLOC-FOR-STORE - CALLED BOTH FROM THE PER-
025320*        RECORD HANDLERS ABOVE (ONE TRY PER ENQUEUE) AND FROM
025330*        810-DRAIN-ONE-STORE BELOW (REPEATED TRIES AT EOJ), SO
025340*        THE CALL AND ITS TRACE DISPLAY LIVE IN ONE PLACE.
025400 700-TRY-ALLOC-FOR-STORE.
025500*        SVC-STORE-ID AND SVC-FUNCTION-CODE ('TA') ARE SET BY
025600*        THE CALLER BEFORE THIS PARAGRAPH IS PERFORMED.
025700     CALL 'ALLOCSVC' USING SVC-PARM, WGT-RECORD, ALC-RECORD.
025710*        ALLOCSVC RETURNS SVC-OK ONLY WHEN BOTH AN ORDER AND A
025720*        PICKER WERE POPPED FOR THIS STORE - A MISS (EMPTY
025730*        QUEUE ON EITHER SIDE) LEAVES THIS PARAGRAPH WITH
025740*        NOTHING TO WRITE, WHICH IS THE NORMAL CASE FOR MOST
025750*        CALLS DURING THE PER-RECORD PASS.
025800     IF SVC-OK
025900         WRITE ALC-RECORD
025920         DISPLAY 'ALLOC  ORDER ' ALC-ORDER-ID ' PICKER '
025940             ALC-PICKER-ID ' STORE ' ALC-STORE-ID ' AT '
025960             ALC-TIMESTAMP-X
026000         ADD 1 TO WS-ALLOC-CTR
026100     END-IF.
026200 700-EXIT.
026300     EXIT.
026400
026500 730-REMEMBER-STORE.
026600*        ADDS WS-CANDIDATE-STORE-ID TO THE LIST OF STORES SEEN
026700*        THIS RUN, IF NOT ALREADY PRESENT - DRIVES 800-DRAIN-
026800*        ALL-STORES AT END OF JOB.
026900     MOVE 'NO ' TO WS-STORE-FOUND-SW.
026910*        AN EMPTY LIST CAN'T BE SEARCHED - GO STRAIGHT TO THE
026920*        ADD RATHER THAN VARYING A SEARCH FROM 1 TO ZERO.
027000     IF WS-STORE-LIST-COUNT = ZERO
027100         GO TO 732-ADD-STORE-TO-LIST
027200     END-IF.
027300     PERFORM 731-SEARCH-STORE-LIST THRU 731-EXIT
027400         VARYING WS-STORE-LIST-IDX FROM 1 BY 1
027500         UNTIL WS-STORE-LIST-IDX > WS-STORE-LIST-COUNT
027600            OR CANDIDATE-STORE-FOUND.
027700     IF CANDIDATE-STORE-FOUND
027800         GO TO 730-EXIT
027900     END-IF.
027910*        FALL THROUGH TO HERE ONLY WHEN THE STORE WASN'T
027920*        ALREADY ON THE LIST - APPEND IT AT THE NEXT SLOT.
028000 732-ADD-STORE-TO-LIST.
028100     ADD 1 TO WS-STORE-LIST-COUNT.
028200     SET WS-STORE-LIST-IDX TO WS-STORE-LIST-COUNT.
028300     MOVE WS-CANDIDATE-STORE-ID TO
028400          WS-STORE-LIST-ENTRY (WS-STORE-LIST-IDX).
028500 730-EXIT.
028600     EXIT.
028700
028710*        731-SEARCH-STORE-LIST - ONE PASS OF THE VARYING LOOP
028720*        DRIVEN BY 730-REMEMBER-STORE ABOVE; A LINEAR SCAN IS
028730*        FINE HERE SINCE WS-STORE-LIST-ENTRY IS CAPPED AT 50
028740*        DISTINCT STORES PER RUN.
028800 731-SEARCH-STORE-LIST.
028900     IF WS-STORE-LIST-ENTRY (WS-STORE-LIST-IDX) =
029000             WS-CANDIDATE-STORE-ID
029100         MOVE 'YES' TO WS-STORE-FOUND-SW
029200     END-IF.
029300 731-EXIT.
029400     EXIT.
029500
029510*        800-DRAIN-ALL-STORES - END-OF-JOB SWEEP.  WITHOUT THIS,
029520*        A PAIR THAT COULD ONLY BE MATCHED AFTER THE LAST INPUT
029530*        RECORD FOR ITS STORE WAS READ WOULD NEVER GET TRIED -
029540*        SEE ORIG-1194 ABOVE.
029600 800-DRAIN-ALL-STORES.
029700     IF WS-STORE-LIST-COUNT = ZERO
029800         GO TO 800-EXIT
029900     END-IF.
030000     PERFORM 810-DRAIN-ONE-STORE THRU 810-EXIT
030100         VARYING WS-STORE-LIST-IDX FROM 1 BY 1
030200         UNTIL WS-STORE-LIST-IDX > WS-STORE-LIST-COUNT.
030300 800-EXIT.
030400     EXIT.
030500
030510*        810-DRAIN-ONE-STORE - KEEPS RETRYING THIS ONE STORE
030520*        UNTIL ALLOCSVC REPORTS A MISS, SINCE A SINGLE STORE
030530*        CAN HAVE SEVERAL MATCHABLE PAIRS QUEUED BY EOJ.
030600 810-DRAIN-ONE-STORE.
030700     MOVE WS-STORE-LIST-ENTRY (WS-STORE-LIST-IDX)
030800                                TO SVC-STORE-ID.
030900     MOVE 'TA' TO SVC-FUNCTION-CODE.
031000     MOVE 0    TO SVC-RETURN-CODE.
031100     PERFORM 700-TRY-ALLOC-FOR-STORE THRU 700-EXIT
031200         UNTIL NOT SVC-OK.
031300 810-EXIT.
031400     EXIT.
031500
031510*        900-DISPLAY-RUN-SUMMARY - NOT PART OF THE SPEC'S BATCH
031520*        FLOW ITSELF, JUST AN OPS CONVENIENCE (SEE ORIG-1206
031530*        ABOVE): EVERY COUNT IS ALSO WRITTEN TO RUN-SUMMARY-RPT
031540*        SO OPS HAS A HARDCOPY, NOT JUST A JOBLOG TRACE THAT
031550*        SCROLLS OFF.
031600 900-DISPLAY-RUN-SUMMARY.
031610     OPEN OUTPUT RUN-SUMMARY-RPT.
031620     MOVE '****     WAVEALOC RUN SUMMARY     ****' TO
031630          RPT-REC-TEXT.
031640     WRITE RPT-REC AFTER ADVANCING NEXT-PAGE.
031700     DISPLAY '****     WAVEALOC RUN SUMMARY     ****'.
031710*        EACH COUNTER BELOW FOLLOWS THE SAME THREE-STEP PATTERN:
031720*        LABEL INTO DISP-MESSAGE, COUNT INTO DISP-VALUE (BOTH
031730*        PART OF THE DISPLAY-LINE GROUP), DISPLAY IT TO THE
031740*        JOBLOG, THEN COPY THE SAME LINE INTO RPT-REC-TEXT AND
031750*        WRITE IT TO RUN-SUMMARY-RPT - SEE ORIG-1206 ABOVE.
031800     MOVE 'ORDER RECORDS READ                          ' TO
031900          DISP-MESSAGE.
032000     MOVE WS-ORDERS-READ-CTR TO DISP-VALUE.
032050     DISPLAY DISPLAY-LINE.
032060     MOVE DISPLAY-LINE TO RPT-REC-TEXT.
032070     WRITE RPT-REC AFTER ADVANCING 1.
032200     MOVE 'PICKER RECORDS READ                         ' TO
032300          DISP-MESSAGE.
032400     MOVE WS-PICKERS-READ-CTR TO DISP-VALUE.
032450     DISPLAY DISPLAY-LINE.
032460     MOVE DISPLAY-LINE TO RPT-REC-TEXT.
032470     WRITE RPT-REC AFTER ADVANCING 1.
032600     MOVE 'SCORE-META RECORDS WRITTEN                  ' TO
032700          DISP-MESSAGE.
032800     MOVE WS-SCORE-META-WRTN-CTR TO DISP-VALUE.
032850     DISPLAY DISPLAY-LINE.
032860     MOVE DISPLAY-LINE TO RPT-REC-TEXT.
032870     WRITE RPT-REC AFTER ADVANCING 1.
033000     MOVE 'ALLOCATIONS MADE                            ' TO
033100          DISP-MESSAGE.
033200     MOVE WS-ALLOC-CTR TO DISP-VALUE.
033250     DISPLAY DISPLAY-LINE.
033260     MOVE DISPLAY-LINE TO RPT-REC-TEXT.
033270     WRITE RPT-REC AFTER ADVANCING 1.
033400     MOVE 'DISTINCT STORES SEEN                        ' TO
033500          DISP-MESSAGE.
033600     MOVE WS-STORE-LIST-COUNT TO DISP-VALUE.
033650     DISPLAY DISPLAY-LINE.
033660     MOVE DISPLAY-LINE TO RPT-REC-TEXT.
033670     WRITE RPT-REC AFTER ADVANCING 1.
033680     MOVE 'WEIGHTS-CTL RUN-ANCHOR TIMESTAMP            ' TO
033685          CTL-ECHO-MESSAGE.
033690     MOVE WGT-RUN-ANCHOR-TS-X TO CTL-ECHO-VALUE.
033695     DISPLAY WS-CTL-CARD-ECHO-LINE.
033700     MOVE WS-CTL-CARD-ECHO-LINE TO RPT-REC-TEXT.
033710     WRITE RPT-REC AFTER ADVANCING 1.
033800     DISPLAY '****     WAVEALOC EOJ             ****'.
033820     MOVE '****     WAVEALOC EOJ             ****' TO
033830          RPT-REC-TEXT.
033840     WRITE RPT-REC AFTER ADVANCING 1.
033860     CLOSE RUN-SUMMARY-RPT.
033900 900-EXIT.
034000     EXIT.
034100