000100******************************************************************
000200*                                                                *
000300*    COPYBOOK   -  PIKREC                                       *
000400*    DESCRIPTION-  WAREHOUSE WAVE ALLOCATION - PICKER-AVAILABLE  *
000500*                  RECORD LAYOUT, AS PRESENTED ON PICKERS-IN.    *
000600*                  ONE RECORD PER PICKER BECOMING AVAILABLE TO   *
000700*                  PICK ORDERS FOR THEIR STORE.                 *
000800*                                                                *
000900*    RECORD LENGTH -  80                                        *
001000*                                                                *
001100*    CHANGE LOG                                                 *
001200*    ----------                                                 *
001300*    1984-04-02  RSK  ORIG-1004  INITIAL COPYBOOK FOR WAVE       *
001400*                     ALLOCATION PROJECT PHASE 1                *
001500*    1988-09-17  RSK  ORIG-1121  ADDED LIFETIME COUNTERS FOR     *
001600*                     PICKER-EXPERIENCE SCORING                 *
001700*    1999-01-08  TLW  Y2K-0007   CONFIRMED NO 2-DIGIT YEAR       *
001800*                     FIELDS ON THIS RECORD - NO CHANGE REQ'D    *
001900*                                                                *
002000******************************************************************
002100 01  PIK-RECORD.
002200*        UNIQUE PICKER IDENTIFIER ASSIGNED BY WORKFORCE SYSTEM
002300     05  PIK-PICKER-ID             PIC X(20).
002400*        STORE / WAREHOUSE IDENTIFIER THIS PICKER WORKS
002500     05  PIK-STORE-ID              PIC X(10).
002600*        LIFETIME COUNT OF SKUS PICKED BY THIS PICKER
002700     05  PIK-SKU-COMPLETED         PIC 9(7).
002800*        LIFETIME COUNT OF ORDERS COMPLETED BY THIS PICKER
002900     05  PIK-ORDER-COMPLETED       PIC 9(6).
003000*        ALTERNATE VIEW OF ORDER-COMPLETED FOR DISPLAY/EDIT WORK
003200     05  PIK-EXPERIENCE-X REDEFINES PIK-ORDER-COMPLETED
003300                                   PIC X(6).
003400     05  FILLER                    PIC X(37).
003500