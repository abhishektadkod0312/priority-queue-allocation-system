000100******************************************************************
000200*                                                                *
000300*    COPYBOOK   -  SVCPARM                                      *
000400*    DESCRIPTION-  SHARED LINKAGE PARAMETER BLOCK PASSED ON      *
000500*                  EVERY CALL TO SCORECAL, QUEUESVC AND ALLOCSVC.*
000600*                  SVC-FUNCTION-CODE TELLS THE CALLED PROGRAM    *
000700*                  WHICH OPERATION TO PERFORM - MODELED ON THE   *
000800*                  TRAN-CODE DISPATCH USED ELSEWHERE IN THIS     *
000900*                  SHOP'S ONLINE WORK, RESTYLED HERE AS A CALL   *
001000*                  INTERFACE FOR THE BATCH WAVE-ALLOCATION RUN.  *
001100*                                                                *
001200*    RECORD LENGTH -  86                                        *
001300*                                                                *
001400*    CHANGE LOG                                                 *
001500*    ----------                                                 *
001600*    1984-05-14  RSK  ORIG-1063  INITIAL PARM BLOCK - SCORECAL   *
001700*                     FUNCTIONS ONLY                             *
001800*    1988-11-21  RSK  ORIG-1121  ADDED QUEUESVC ENQ/DEQ/PEEK     *
001900*                     FUNCTION CODES AND SVC-SCORE                *
001950*    1999-01-08  TLW  Y2K-0007   CONFIRMED NO 2-DIGIT YEAR       *
001960*                     FIELDS ON THIS RECORD - NO CHANGE REQ'D    *
002000*    2014-02-25  RSK  ORIG-1188  ADDED ALLOCSVC TRY-ALLOCATE     *
002050*                     FUNCTION CODE AND SVC-ALLOC-TIMESTAMP       *
002060*    2014-03-04  RSK  ORIG-1194  ADDED POP-TOP-ORDER/POP-TOP-    *
002070*                     PICKER FUNCTION CODES SO ALLOCSVC CAN POP   *
002080*                     EACH QUEUE THROUGH QUEUESVC INSTEAD OF      *
002090*                     TOUCHING ITS TABLES DIRECTLY                *
002400*                                                                *
002500******************************************************************
002600 01  SVC-PARM.
002700*        OPERATION THE CALLED SUBPROGRAM IS TO PERFORM
002800     05  SVC-FUNCTION-CODE         PIC X(2).
002900         88  SVC-CALC-ORDER-SCORE    VALUE 'CO'.
003000         88  SVC-CALC-PICKER-SCORE   VALUE 'CP'.
003100         88  SVC-ENQUEUE-ORDER       VALUE 'EO'.
003200         88  SVC-ENQUEUE-PICKER      VALUE 'EP'.
003300         88  SVC-CAN-ALLOCATE        VALUE 'QA'.
003350         88  SVC-POP-TOP-ORDER       VALUE 'PO'.
003370         88  SVC-POP-TOP-PICKER      VALUE 'PP'.
003400         88  SVC-TRY-ALLOCATE        VALUE 'TA'.
003500*        RESULT OF THE OPERATION - SET BY THE CALLED SUBPROGRAM
003600     05  SVC-RETURN-CODE           PIC 9(2) COMP.
003700         88  SVC-OK                  VALUE 0.
003800         88  SVC-QUEUE-EMPTY         VALUE 8.
003900         88  SVC-NO-MATCH            VALUE 12.
004000*        STORE / WAREHOUSE THE OPERATION APPLIES TO
004100     05  SVC-STORE-ID              PIC X(10).
004200*        ORDER IDENTIFIER - IN ON ENQUEUE/CALC, OUT ON ALLOCATE
004300     05  SVC-ORDER-ID              PIC X(20).
004400*        PICKER IDENTIFIER - IN ON ENQUEUE/CALC, OUT ON ALLOCATE
004500     05  SVC-PICKER-ID             PIC X(20).
004600*        COMPUTED SCORE - OUT ON CALC/ENQUEUE FUNCTIONS
004700     05  SVC-SCORE                 PIC S9(1)V9(6).
004800*        ALLOCATION TIME - OUT ON A SUCCESSFUL TRY-ALLOCATE
004900     05  SVC-ALLOC-TIMESTAMP       PIC 9(11).
005000*        ALTERNATE VIEW OF SVC-ALLOC-TIMESTAMP FOR DISPLAY/EDIT
005100*        WORK
005200     05  SVC-ALLOC-TIMESTAMP-X REDEFINES SVC-ALLOC-TIMESTAMP
005300                                   PIC X(11).
005400     05  FILLER                    PIC X(14).
005500