000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SCORECAL.
000300 AUTHOR.        R S KLEBER.
000400 INSTALLATION.  DISTRIBUTION SYSTEMS - WAREHOUSE ENGINEERING.
000500 DATE-WRITTEN.  04-23-1984.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  SCORECAL - PRIORITY SCORE CALCULATOR                          *
001100*                                                                *
001200*  CALLED BY QUEUESVC ON EVERY ENQUEUE TO COMPUTE THE FINAL      *
001300*  PRIORITY SCORE FOR AN ORDER OR A PICKER.  LOWER SCORE MEANS   *
001400*  HIGHER PRIORITY - THE ORDER/PICKER IS MATCHED SOONER.  THIS   *
001500*  IS A PURE CALCULATION UNIT - NO FILES ARE OPENED HERE AND NO  *
001600*  QUEUE STATE IS KEPT ACROSS CALLS.  SVC-FUNCTION-CODE ON ENTRY *
001700*  SELECTS WHICH OF THE TWO FORMULAS BELOW APPLIES.              *
001800*                                                                *
001900*  CHANGE LOG                                                    *
002000*  ----------                                                    *
002100*  04-23-1984  RSK  ORIG-1063  INITIAL VERSION - ORDER SCORE     *
002200*                    ONLY, FIXED WEIGHTS                          *
002300*  11-21-1988  RSK  ORIG-1121  ADDED PICKER SCORE FORMULA AND    *
002400*                    SWITCHED WEIGHTS TO COME FROM WGT-RECORD     *
002500*                    (CONTROL CARD) INSTEAD OF BEING HARD-CODED   *
002600*  01-08-1999  TLW  Y2K-0007   REVIEWED FOR YEAR-2000 EXPOSURE - *
002700*                    NO DATE ARITHMETIC IN THIS PROGRAM, TIME    *
002800*                    DELTA IS SUPPLIED PRE-COMPUTED BY THE       *
002900*                    CALLER - NO CHANGE REQUIRED                 *
003000*  02-25-2014  RSK  ORIG-1188  ROUNDED FINAL-SCORE TO 6 DECIMAL  *
003100*                    PLACES PER OPS AUDIT REQUEST - SEE 500-     *
003200*                    NORMALIZE-TERM                              *
003210*  05-12-2014  RSK  ORIG-1207  ADDED FUNCTION-CODE FAMILY EDIT   *
003220*                    ON ENTRY (WS-VALID-FUNCTION-CLASS) - A CALL *
003230*                    WHOSE FUNCTION CODE DOESN'T EVEN START WITH *
003240*                    A LETTER THIS SHOP'S DISPATCH FAMILY USES   *
003250*                    NOW FAILS FAST WITH RETURN-CODE 12 BEFORE   *
003260*                    TOUCHING ANY WORK AREA                       *
003270*  06-02-2014  RSK  ORIG-1210  REPACKED THE NORMALIZE()/SCORE    *
003272*                    WORK FIELDS FROM ZONED TO COMP-3 PER THE    *
003274*                    SHOP STANDARD FOR CALL-SCOPED DECIMAL WORK  *
003276*                    AREAS (SAME IDIOM AS THE OLDER STATS        *
003278*                    SUBPROGRAMS) - DROPPED THE WS-NORM-RESULT-X *
003280*                    AND WS-PRIORITY-ORDER-X ALTERNATE VIEWS,    *
003282*                    NEITHER OF WHICH WAS EVER READ BY ANY       *
003284*                    PARAGRAPH, RATHER THAN CARRY A REDEFINES    *
003286*                    OF A PACKED FIELD SIZED FOR THE OLD ZONED   *
003288*                    LAYOUT                                       *
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-390.
003800 OBJECT-COMPUTER.   IBM-390.
003900 SPECIAL-NAMES.
004000     CLASS WS-VALID-FUNCTION-CLASS
004100           IS 'C' THRU 'C' ALSO 'E' THRU 'E' ALSO 'P' THRU 'P'.
004200
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500
004600 01  WS-CALL-COUNTERS.
005100*        NUMBER OF TIMES THIS PROGRAM HAS BEEN CALLED THIS RUN -
005200*        SCORECAL IS NOT AN INITIAL PROGRAM SO THIS SURVIVES
005300     05  WS-CALL-COUNT                PIC 9(9) COMP.
005400     05  WS-ORDER-CALL-COUNT          PIC 9(9) COMP.
005500     05  WS-PICKER-CALL-COUNT         PIC 9(9) COMP.
005550     05  FILLER                       PIC X(1).
005600
005700 01  WS-NORMALIZE-WORK-AREA.
005800*        NORMALIZE() WORKING FIELDS - SEE 500-NORMALIZE-TERM.
005810*        COMP-3 PER SHOP STANDARD FOR CALL-SCOPED DECIMAL WORK -
005820*        SEE ORIG-1210 ABOVE
005900     05  WS-NORM-VALUE                PIC S9(7)V9(6) COMP-3.
006000     05  WS-NORM-MIN                  PIC S9(7)V9(6) COMP-3.
006100     05  WS-NORM-MAX                  PIC S9(7)V9(6) COMP-3.
006200     05  WS-NORM-RESULT               PIC S9(1)V9(6) COMP-3.
006300     05  WS-NORM-SPAN                 PIC S9(7)V9(6) COMP-3.
006750     05  FILLER                       PIC X(1).
006800
006900 01  WS-ORDER-SCORE-WORK-AREA.
007000     05  WS-OAT-DELTA-SECONDS         PIC S9(9).
007050     05  WS-OAT-DELTA-MINUTES         PIC S9(7).
007100     05  WS-NORM-OAT-DELTA            PIC S9(1)V9(6) COMP-3.
007200     05  WS-NORM-PRIORITY             PIC S9(1)V9(6) COMP-3.
007300     05  WS-NORM-SKU-COUNT            PIC S9(1)V9(6) COMP-3.
007650     05  FILLER                       PIC X(1).
007700
007800 01  WS-PICKER-SCORE-WORK-AREA.
007900     05  WS-NORM-SKU-COMPLETED        PIC S9(1)V9(6) COMP-3.
008000     05  WS-NORM-ORDER-COMPLETED      PIC S9(1)V9(6) COMP-3.
008050     05  FILLER                       PIC X(1).
008100
008200 01  WS-CONSTANTS.
008300     05  WS-OAT-DELTA-NORM-MIN        PIC S9(3)  VALUE -120.
008400     05  WS-OAT-DELTA-NORM-MAX        PIC S9(3)  VALUE +120.
008500     05  WS-MIN-PRIORITY-ORDER        PIC S9(2)  VALUE +1.
008600     05  WS-MAX-PRIORITY-ORDER        PIC S9(2)  VALUE +10.
008700     05  WS-MIN-SKU-COUNT             PIC S9(3)  VALUE +1.
008800     05  WS-MAX-SKU-COUNT             PIC S9(3)  VALUE +100.
008900     05  WS-MIN-COMPLETED             PIC S9(5)  VALUE +0.
009000     05  WS-MAX-SKU-COMPLETED         PIC S9(5)  VALUE +10000.
009100     05  WS-MAX-ORDER-COMPLETED       PIC S9(4)  VALUE +1000.
009150     05  FILLER                       PIC X(1).
009200
009300     COPY SVCPARM.
009400
009500     COPY WGTPARM.
009600
009700     COPY ORDREC.
009800
009900     COPY PIKREC.
010000
010100 LINKAGE SECTION.
010200 01  LK-SVC-PARM.
010300     COPY SVCPARM.
010400 01  LK-WGT-RECORD.
010500     COPY WGTPARM.
010600 01  LK-ORD-RECORD.
010700     COPY ORDREC.
010800 01  LK-PIK-RECORD.
010900     COPY PIKREC.
011000
011100 PROCEDURE DIVISION USING LK-SVC-PARM, LK-WGT-RECORD,
011200                          LK-ORD-RECORD, LK-PIK-RECORD.
011300
011310******************************************************************
011320*    000-MAIN-LINE                                               *
011330*    ENTRY POINT ON EVERY CALL.  QUEUESVC IS THE ONLY CALLER,     *
011340*    BUT THE FUNCTION-CODE EDIT BELOW DOES NOT ASSUME THAT - A    *
011350*    LINKAGE AREA BUILT BY HAND (E.G. FROM A NEW CALLER ADDED     *
011360*    LATER) IS CAUGHT HERE RATHER THAN FALLING THROUGH TO THE     *
011370*    EVALUATE WITH GARBAGE IN SVC-FUNCTION-CODE.                  *
011380******************************************************************
011400 000-MAIN-LINE.
011410*        REJECT ANY FUNCTION CODE WHOSE FIRST CHARACTER IS NOT
011412*        ONE OF THIS SHOP'S DISPATCH LETTERS - PROTECTS THE
011414*        EVALUATE BELOW FROM AN UNINITIALIZED OR CORRUPT PARM.
011420     IF SVC-FUNCTION-CODE OF LK-SVC-PARM (1:1)
011440             NOT WS-VALID-FUNCTION-CLASS
011460         MOVE 12 TO SVC-RETURN-CODE OF LK-SVC-PARM
011480         GOBACK
011490     END-IF.
011495*        RUN-LEVEL CALL COUNT - SURVIVES ACROSS CALLS BECAUSE
011497*        THIS PROGRAM IS NOT INITIAL.  USEFUL FOR A JOBLOG TRACE
011498*        IF ONE IS EVER ADDED HERE.
011500     ADD 1 TO WS-CALL-COUNT.
011510*        DISPATCH ON THE FUNCTION CODE QUEUESVC SET BEFORE THE
011520*        CALL - 'CO' FOR AN ORDER SCORE, 'CP' FOR A PICKER SCORE.
011530*        ANY OTHER VALUE THAT SURVIVED THE CLASS EDIT ABOVE (I.E.
011540*        STARTS WITH A VALID LETTER BUT ISN'T A KNOWN CODE) FAILS
011550*        HERE INSTEAD.
011600     EVALUATE TRUE
011700         WHEN SVC-CALC-ORDER-SCORE OF LK-SVC-PARM
011800             PERFORM 100-CALC-ORDER-SCORE THRU 100-EXIT
011900         WHEN SVC-CALC-PICKER-SCORE OF LK-SVC-PARM
012000             PERFORM 200-CALC-PICKER-SCORE THRU 200-EXIT
012100         WHEN OTHER
012200             MOVE 12 TO SVC-RETURN-CODE OF LK-SVC-PARM
012300     END-EVALUATE.
012400     GOBACK.
012500
012510******************************************************************
012520*    100-CALC-ORDER-SCORE                                        *
012530*    ORDER-SCORE = (WGT-ORDER-OAT-DELTA  * NORM(OAT-DELTA-MIN))   *
012540*                + (WGT-ORDER-PRIORITY   * NORM(PRIORITY-ORDER))  *
012550*                + (WGT-ORDER-SKU-COUNT  * NORM(SKU-COUNT))       *
012560*    EACH TERM IS RUN THROUGH 500-NORMALIZE-TERM SEPARATELY -     *
012570*    WS-NORM-VALUE/MIN/MAX ARE RELOADED FOR EACH TERM BECAUSE     *
012580*    500-NORMALIZE-TERM IS A SHARED HELPER, NOT THREE COPIES.     *
012590******************************************************************
012600 100-CALC-ORDER-SCORE.
012700*        OAT-DELTA-MINUTES = (NOW - OAT-TIMESTAMP) IN WHOLE
012800*        MINUTES, TRUNCATED TOWARD ZERO.  "NOW" IS THE RUN-
012900*        ANCHOR TIMESTAMP OFF THE WEIGHTS CONTROL CARD, NOT A
013000*        LIVE CLOCK READ - SEE WGTPARM CHANGE LOG 02-18-2014.
013050     COMPUTE WS-OAT-DELTA-SECONDS =
013060         WGT-RUN-ANCHOR-TS OF LK-WGT-RECORD
013070       - ORD-OAT-TIMESTAMP OF LK-ORD-RECORD.
013080     COMPUTE WS-OAT-DELTA-MINUTES = WS-OAT-DELTA-SECONDS / 60.
013090*        DELTA IS NEGATED BEFORE NORMALIZING SO A YOUNGER ORDER
013095*        (SMALLER OR NEGATIVE DELTA) NORMALIZES CLOSER TO 1 -
013098*        AN OLDER ORDER, HELD LONGER, SHOULD SCORE HIGHER.
013300     COMPUTE WS-NORM-VALUE ROUNDED =
013400         0 - WS-OAT-DELTA-MINUTES.
013500     MOVE WS-OAT-DELTA-NORM-MIN TO WS-NORM-MIN.
013600     MOVE WS-OAT-DELTA-NORM-MAX TO WS-NORM-MAX.
013700     PERFORM 500-NORMALIZE-TERM THRU 500-EXIT.
013800     MOVE WS-NORM-RESULT TO WS-NORM-OAT-DELTA.
013900
013910*        PRIORITY-ORDER TERM - CLAMPED TO THE CONFIGURED 1..10
013920*        RANGE BY 500-NORMALIZE-TERM ITSELF, NOT HERE.
014000     MOVE ORD-PRIORITY-ORDER OF LK-ORD-RECORD TO WS-NORM-VALUE.
014100     MOVE WS-MIN-PRIORITY-ORDER TO WS-NORM-MIN.
014200     MOVE WS-MAX-PRIORITY-ORDER TO WS-NORM-MAX.
014300     PERFORM 500-NORMALIZE-TERM THRU 500-EXIT.
014400     MOVE WS-NORM-RESULT TO WS-NORM-PRIORITY.
014500
014510*        SKU-COUNT TERM - LARGER ORDERS (MORE LINES TO PICK)
014520*        NORMALIZE CLOSER TO 1 AND SO SCORE MODESTLY HIGHER,
014530*        SUBJECT TO WHATEVER WGT-ORDER-SKU-COUNT WEIGHTS IN.
014600     MOVE ORD-SKU-COUNT OF LK-ORD-RECORD TO WS-NORM-VALUE.
014700     MOVE WS-MIN-SKU-COUNT TO WS-NORM-MIN.
014800     MOVE WS-MAX-SKU-COUNT TO WS-NORM-MAX.
014900     PERFORM 500-NORMALIZE-TERM THRU 500-EXIT.
015000     MOVE WS-NORM-RESULT TO WS-NORM-SKU-COUNT.
015100
015110*        FINAL WEIGHTED SUM - WEIGHTS COME OFF THE WEIGHTS-CTL
015120*        CONTROL CARD SO OPS CAN RE-TUNE THE FORMULA WITHOUT A
015130*        RECOMPILE.  ROUNDED TO 6 DECIMALS PER ORIG-1188.
015200     COMPUTE SVC-SCORE OF LK-SVC-PARM ROUNDED =
015300         (WGT-ORDER-OAT-DELTA OF LK-WGT-RECORD * WS-NORM-OAT-DELTA)
015400       + (WGT-ORDER-PRIORITY  OF LK-WGT-RECORD * WS-NORM-PRIORITY)
015500       + (WGT-ORDER-SKU-COUNT OF LK-WGT-RECORD * WS-NORM-SKU-COUNT).
015600     ADD 1 TO WS-ORDER-CALL-COUNT.
015700     MOVE 0 TO SVC-RETURN-CODE OF LK-SVC-PARM.
015800 100-EXIT.
015900     EXIT.
016000
016010******************************************************************
016020*    200-CALC-PICKER-SCORE                                       *
016030*    PICKER-SCORE = (WGT-PICKER-SKU-COMPLETED * NORM(SKU-CMPLTD)) *
016040*                 + (WGT-PICKER-ORDER-COMPLETED * NORM(ORD-CMPLT)) *
016050*    NOTE THE 1-MINUS: A PICKER WHO HAS COMPLETED FEWER SKUS/     *
016060*    ORDERS SO FAR THIS SHIFT NORMALIZES HIGHER (CLOSER TO 1)     *
016070*    AND SO IS PREFERRED FOR THE NEXT MATCH - THIS SPREADS WORK   *
016080*    ACROSS THE FLOOR RATHER THAN OVERLOADING ONE FAST PICKER.    *
016090******************************************************************
016100 200-CALC-PICKER-SCORE.
016200     MOVE PIK-SKU-COMPLETED OF LK-PIK-RECORD TO WS-NORM-VALUE.
016300     MOVE WS-MIN-COMPLETED TO WS-NORM-MIN.
016400     MOVE WS-MAX-SKU-COMPLETED TO WS-NORM-MAX.
016500     PERFORM 500-NORMALIZE-TERM THRU 500-EXIT.
016600     COMPUTE WS-NORM-SKU-COMPLETED ROUNDED = 1 - WS-NORM-RESULT.
016700
016800     MOVE PIK-ORDER-COMPLETED OF LK-PIK-RECORD TO WS-NORM-VALUE.
016900     MOVE WS-MIN-COMPLETED TO WS-NORM-MIN.
017000     MOVE WS-MAX-ORDER-COMPLETED TO WS-NORM-MAX.
017100     PERFORM 500-NORMALIZE-TERM THRU 500-EXIT.
017200     COMPUTE WS-NORM-ORDER-COMPLETED ROUNDED = 1 - WS-NORM-RESULT.
017300
017310*        FINAL WEIGHTED SUM FOR THE PICKER, SAME CONTROL-CARD
017320*        WEIGHTS IDIOM AS 100-CALC-ORDER-SCORE ABOVE.
017400     COMPUTE SVC-SCORE OF LK-SVC-PARM ROUNDED =
017500         (WGT-PICKER-SKU-COMPLETED OF LK-WGT-RECORD
017600             * WS-NORM-SKU-COMPLETED)
017700       + (WGT-PICKER-ORDER-COMPLETED OF LK-WGT-RECORD
017800             * WS-NORM-ORDER-COMPLETED).
017900     ADD 1 TO WS-PICKER-CALL-COUNT.
018000     MOVE 0 TO SVC-RETURN-CODE OF LK-SVC-PARM.
018100 200-EXIT.
018200     EXIT.
018300
018400 500-NORMALIZE-TERM.
018500*        NORMALIZE(VALUE, MIN, MAX) - CLAMPED TO [0.0, 1.0].
018600*        IF MAX = MIN THE MIDPOINT 0.5 IS RETURNED TO AVOID A
018700*        DIVIDE BY ZERO.
018800     IF WS-NORM-MAX = WS-NORM-MIN
018900         MOVE .5 TO WS-NORM-RESULT
019000         GO TO 500-EXIT
019100     END-IF.
019150*        SPAN IS ALWAYS POSITIVE HERE SINCE THE MAX=MIN CASE WAS
019160*        ALREADY ROUTED OUT ABOVE - NO NEED TO GUARD FOR A
019170*        NEGATIVE DIVISOR.
019200     COMPUTE WS-NORM-SPAN = WS-NORM-MAX - WS-NORM-MIN.
019300     COMPUTE WS-NORM-RESULT ROUNDED =
019400         (WS-NORM-VALUE - WS-NORM-MIN) / WS-NORM-SPAN.
019450*        VALUES OUTSIDE THE CONFIGURED MIN/MAX (A BAD CONTROL
019460*        CARD OR AN OUT-OF-RANGE INPUT FIELD) ARE CLAMPED RATHER
019470*        THAN LEFT TO PRODUCE A SCORE OUTSIDE [0,1].
019500     IF WS-NORM-RESULT < 0
019600         MOVE 0 TO WS-NORM-RESULT
019700     END-IF.
019800     IF WS-NORM-RESULT > 1
019900         MOVE 1 TO WS-NORM-RESULT
020000     END-IF.
020100 500-EXIT.
020200     EXIT.
020300