000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    QUEUESVC.
000300 AUTHOR.        R S KLEBER.
000400 INSTALLATION.  DISTRIBUTION SYSTEMS - WAREHOUSE ENGINEERING.
000500 DATE-WRITTEN.  05-07-1984.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  QUEUESVC - PER-STORE ORDER/PICKER PRIORITY QUEUE KEEPER       *
001100*                                                                *
001200*  KEEPS ONE ORDER-QUEUE AND ONE PICKER-QUEUE PER STORE IN THE   *
001300*  QT-STORE-TABLE (SEE QTABDEF), EACH KEPT ORDERED ASCENDING BY  *
001400*  COMPUTED PRIORITY SCORE (LOWEST SCORE = TOP OF QUEUE = NEXT   *
001500*  TO BE MATCHED).  THIS PROGRAM IS NOT AN INITIAL PROGRAM, SO   *
001600*  THE TABLE PERSISTS ACROSS EVERY CALL FOR THE LIFE OF THE RUN  *
001700*  - THERE IS NO VSAM FILE OR DATA BASE BEHIND THESE QUEUES,     *
001800*  THIS WORKING-STORAGE TABLE IS THE QUEUE.  WAVEALOC CALLS      *
001900*  HERE ON EVERY INPUT RECORD (ENQUEUE) AND ALLOCSVC CALLS HERE  *
002000*  ON EVERY ALLOCATION ATTEMPT (CAN-ALLOCATE / POP).             *
002100*                                                                *
002200*  CHANGE LOG                                                    *
002300*  ----------                                                    *
002400*  05-07-1984  RSK  ORIG-1063  INITIAL VERSION - ORDER-QUEUE     *
002500*                    ENQUEUE/POP ONLY, SINGLE STORE                *
002600*  11-14-1988  RSK  ORIG-1121  ADDED PICKER-QUEUE, MULTI-STORE   *
002700*                    TABLE (QT-STORE-TABLE) AND CAN-ALLOCATE      *
002800*  01-08-1999  TLW  Y2K-0007   REVIEWED FOR YEAR-2000 EXPOSURE - *
002900*                    NO DATE FIELDS MANIPULATED HERE - NO CHANGE *
003000*                    REQUIRED                                    *
003100*  03-04-2014  RSK  ORIG-1194  ADDED POP-TOP-ORDER/POP-TOP-      *
003200*                    PICKER FUNCTIONS SO ALLOCSVC NO LONGER      *
003300*                    TOUCHES QT-STORE-TABLE DIRECTLY - ALL       *
003400*                    QUEUE MUTATION NOW GOES THROUGH THIS MODULE *
003410*  05-19-2014  RSK  ORIG-1208  ADDED SVC-STORE-ID EDIT ON ENTRY  *
003420*                    (WS-ALPHA-STORE-CLASS) - A BLANK OR PUNCT-  *
003430*                    LADEN STORE-ID NOW FAILS WITH RETURN-CODE   *
003440*                    12 INSTEAD OF ADDING A GARBAGE ENTRY TO     *
003450*                    QT-STORE-TABLE.  150-ENQUEUE-PICKER NOW     *
003460*                    TRACES THE PICKER'S EXPERIENCE COUNTER ON   *
003470*                    THE JOBLOG (PIK-EXPERIENCE-X)                *
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   IBM-390.
004000 OBJECT-COMPUTER.   IBM-390.
004100 SPECIAL-NAMES.
004200     CLASS WS-ALPHA-STORE-CLASS
004300           IS 'A' THRU 'Z' ALSO '0' THRU '9' ALSO SPACE.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700
004800 01  FLAGS-AND-SWITCHES.
004900     05  WS-STORE-FOUND-SW            PIC X(3)  VALUE 'NO '.
005000         88  STORE-FOUND                        VALUE 'YES'.
005100         88  STORE-NOT-FOUND                     VALUE 'NO '.
005150     05  FILLER                       PIC X(1).
005200
005300 01  WS-WORK-FIELDS.
005400*        SLOT IN QT-STORE-TABLE THE CURRENT CALL IS WORKING WITH
005500     05  WS-STORE-SLOT                PIC 9(4) COMP.
005600     05  WS-SEARCH-STORE-ID           PIC X(10).
005700     05  WS-INSERT-POSN               PIC 9(4) COMP.
005800     05  WS-SHIFT-FROM                PIC 9(4) COMP.
005900     05  WS-SHIFT-TO                  PIC 9(4) COMP.
006000     05  WS-OAT-DELTA-SECONDS         PIC S9(9).
006100     05  WS-OAT-DELTA-MINUTES         PIC S9(7).
006200     05  FILLER                       PIC X(1).
006300
006400     COPY SVCPARM.
006500
006600     COPY WGTPARM.
006700
006800     COPY ORDREC.
006900
007000     COPY PIKREC.
007100
007200     COPY SCOMETA.
007300
007400     COPY QTABDEF.
007500
007600 LINKAGE SECTION.
007700 01  LK-SVC-PARM.
007800     COPY SVCPARM.
007900 01  LK-WGT-RECORD.
008000     COPY WGTPARM.
008100 01  LK-ORD-RECORD.
008200     COPY ORDREC.
008300 01  LK-PIK-RECORD.
008400     COPY PIKREC.
008500 01  LK-SM-RECORD.
008600     COPY SCOMETA.
008700
008800 PROCEDURE DIVISION USING LK-SVC-PARM, LK-WGT-RECORD,
008900                          LK-ORD-RECORD, LK-PIK-RECORD,
009000                          LK-SM-RECORD.
009100
009110******************************************************************
009120*    000-MAIN-LINE                                               *
009130*    FUNCTION CODES ARE SET BY THE CALLER (WAVEALOC OR ALLOCSVC) *
009140*    BEFORE THE CALL: EO/EP ENQUEUE AN ORDER/PICKER, PO/PP POP   *
009150*    THE TOP ORDER/PICKER, QA ASKS WHETHER THIS STORE HAS BOTH   *
009160*    AN ORDER AND A PICKER WAITING.  ALL QT-STORE-TABLE ACCESS   *
009170*    IN THE WHOLE SYSTEM GOES THROUGH ONE OF THESE FIVE PATHS -  *
009180*    SEE ORIG-1194 ABOVE.                                        *
009190******************************************************************
009200 000-MAIN-LINE.
009210*        A STORE-ID CONTAINING PUNCTUATION OR CONTROL CHARACTERS
009212*        WOULD STILL SORT/COMPARE FINE IN QT-STORE-ID, BUT IT'S
009214*        ALMOST CERTAINLY A FEED-FORMATTING ERROR - REJECT IT
009216*        BEFORE IT BECOMES A PERMANENT (WRONG) TABLE ENTRY.
009220     IF SVC-STORE-ID OF LK-SVC-PARM NOT WS-ALPHA-STORE-CLASS
009240         MOVE 12 TO SVC-RETURN-CODE OF LK-SVC-PARM
009260         GOBACK
009280     END-IF.
009300     EVALUATE TRUE
009400         WHEN SVC-ENQUEUE-ORDER OF LK-SVC-PARM
009500             PERFORM 100-ENQUEUE-ORDER THRU 100-EXIT
009600         WHEN SVC-ENQUEUE-PICKER OF LK-SVC-PARM
009700             PERFORM 150-ENQUEUE-PICKER THRU 150-EXIT
009800         WHEN SVC-POP-TOP-ORDER OF LK-SVC-PARM
009900             PERFORM 300-POP-TOP-ORDER THRU 300-EXIT
010000         WHEN SVC-POP-TOP-PICKER OF LK-SVC-PARM
010100             PERFORM 320-POP-TOP-PICKER THRU 320-EXIT
010200         WHEN SVC-CAN-ALLOCATE OF LK-SVC-PARM
010300             PERFORM 380-CAN-ALLOCATE THRU 380-EXIT
010400         WHEN OTHER
010500             MOVE 12 TO SVC-RETURN-CODE OF LK-SVC-PARM
010600     END-EVALUATE.
010700     GOBACK.
010800
010810******************************************************************
010820*    100-ENQUEUE-ORDER                                           *
010830*    SCORES THE ORDER (VIA SCORECAL), INSERTS IT INTO ITS        *
010840*    STORE'S ORDER-QUEUE IN SCORE ORDER, AND BUILDS THE SCORE-    *
010850*    META RECORD WAVEALOC WRITES TO THE AUDIT-TRAIL FILE.        *
010860******************************************************************
010900 100-ENQUEUE-ORDER.
010910*        LOCATE (OR CREATE) THIS STORE'S SLOT IN QT-STORE-TABLE
010912*        BEFORE ANYTHING ELSE - EVERY SUBSCRIPT BELOW IS RELATIVE
010914*        TO WS-STORE-SLOT.
011000     MOVE SVC-STORE-ID OF LK-SVC-PARM TO WS-SEARCH-STORE-ID.
011100     PERFORM 200-FIND-OR-ADD-STORE THRU 200-EXIT.
011200
011210*        'CO' = CALCULATE ORDER SCORE.  SCORECAL FILLS IN
011220*        SVC-SCORE OF LK-SVC-PARM - THE SVC-PARM'S FUNCTION-CODE
011230*        IS REUSED HERE RATHER THAN A SEPARATE PARM AREA.
011300     MOVE 'CO' TO SVC-FUNCTION-CODE OF LK-SVC-PARM.
011400     CALL 'SCORECAL' USING LK-SVC-PARM, LK-WGT-RECORD,
011500                           LK-ORD-RECORD, LK-PIK-RECORD.
011600
011610*        RECOMPUTED HERE (NOT JUST INSIDE SCORECAL) BECAUSE THE
011620*        RAW MINUTES VALUE, NOT JUST THE NORMALIZED SCORE TERM,
011630*        IS ALSO NEEDED FOR THE SCORE-META AUDIT RECORD BELOW.
011700     COMPUTE WS-OAT-DELTA-SECONDS =
011800         WGT-RUN-ANCHOR-TS OF LK-WGT-RECORD
011900       - ORD-OAT-TIMESTAMP OF LK-ORD-RECORD.
012000     COMPUTE WS-OAT-DELTA-MINUTES = WS-OAT-DELTA-SECONDS / 60.
012100
012200     PERFORM 230-INSERT-ORDER-ENTRY THRU 230-EXIT.
012210*        SCORE-META-OUT IS AN OPS AUDIT TRAIL, ONE RECORD PER
012220*        ENQUEUE, SHOWING HOW THE FINAL SCORE WAS BUILT UP FROM
012230*        ITS INPUT TERMS - NOT CONSULTED BY ANY PARAGRAPH HERE.
012240*        REC-TYPE 'O' LETS WAVEALOC'S SCORE-META-OUT READER (IF
012250*        IT EVER GROWS ONE) TELL AN ORDER META RECORD FROM A
012260*        PICKER ONE WITHOUT LOOKING AT ANY OTHER FIELD.
012400     MOVE 'O'                         TO SMO-REC-TYPE OF
012500                                          LK-SM-RECORD.
012510*        CAPTURED-TS IS THE RUN-ANCHOR TIME, NOT A LIVE CLOCK
012520*        READ - EVERY RECORD FROM THIS RUN CARRIES THE SAME
012530*        VALUE SO A LATER AUDIT CAN GROUP BY RUN.
012600     MOVE WGT-RUN-ANCHOR-TS OF LK-WGT-RECORD
012700                                     TO SMO-CAPTURED-TS OF
012800                                          LK-SM-RECORD.
012900     MOVE ORD-ORDER-ID OF LK-ORD-RECORD
013000                                     TO SMO-ORDER-ID OF
013100                                          LK-SM-RECORD.
013200     MOVE WS-OAT-DELTA-MINUTES        TO SMO-OAT-DELTA-MINUTES OF
013300                                          LK-SM-RECORD.
013400     MOVE ORD-PRIORITY-ORDER OF LK-ORD-RECORD
013500                                     TO SMO-INITIAL-PRIORITY OF
013600                                          LK-SM-RECORD.
013700     MOVE ORD-SKU-COUNT OF LK-ORD-RECORD
013800                                     TO SMO-SKU-SCORE OF
013900                                          LK-SM-RECORD.
013910*        THE THREE MOVES ABOVE ARE THE RAW INPUT TERMS BEFORE
013920*        NORMALIZE() AND WEIGHTING - SMO-FINAL-SCORE BELOW IS
013930*        THE ONLY FIELD THAT HAS ACTUALLY BEEN THROUGH SCORECAL.
014000     MOVE SVC-SCORE OF LK-SVC-PARM    TO SMO-FINAL-SCORE OF
014100                                          LK-SM-RECORD.
014200     MOVE 0 TO SVC-RETURN-CODE OF LK-SVC-PARM.
014300 100-EXIT.
014400     EXIT.
014500
014510******************************************************************
014520*    150-ENQUEUE-PICKER                                          *
014530*    MIRRORS 100-ENQUEUE-ORDER ABOVE FOR A PICKER RECORD - SCORE,*
014540*    INSERT INTO THE PICKER-QUEUE, BUILD THE SCORE-META RECORD.  *
014550******************************************************************
014600 150-ENQUEUE-PICKER.
014700     MOVE SVC-STORE-ID OF LK-SVC-PARM TO WS-SEARCH-STORE-ID.
014800     PERFORM 200-FIND-OR-ADD-STORE THRU 200-EXIT.
014900
014910*        'CP' = CALCULATE PICKER SCORE.
015000     MOVE 'CP' TO SVC-FUNCTION-CODE OF LK-SVC-PARM.
015100     CALL 'SCORECAL' USING LK-SVC-PARM, LK-WGT-RECORD,
015200                           LK-ORD-RECORD, LK-PIK-RECORD.
015300
015400     PERFORM 260-INSERT-PICKER-ENTRY THRU 260-EXIT.
015500
015510*        REC-TYPE 'P' - SEE THE REC-TYPE 'O' COMMENT IN
015520*        100-ENQUEUE-ORDER ABOVE.
015600     MOVE 'P'                         TO SMP-REC-TYPE OF
015700                                          LK-SM-RECORD.
015800     MOVE WGT-RUN-ANCHOR-TS OF LK-WGT-RECORD
015900                                     TO SMP-CAPTURED-TS OF
016000                                          LK-SM-RECORD.
016100     MOVE PIK-PICKER-ID OF LK-PIK-RECORD
016200                                     TO SMP-PICKER-ID OF
016300                                          LK-SM-RECORD.
016400     MOVE PIK-SKU-COMPLETED OF LK-PIK-RECORD
016500                                TO SMP-SKU-COMPLETED-SCORE OF
016600                                          LK-SM-RECORD.
016700     MOVE PIK-ORDER-COMPLETED OF LK-PIK-RECORD
016800                              TO SMP-ORDER-COMPLETED-SCORE OF
016900                                          LK-SM-RECORD.
016910*        RAW COMPLETION COUNTERS ABOVE, WEIGHTED/NORMALIZED
016920*        SCORE BELOW - SAME PATTERN AS THE ORDER SIDE.
017000     MOVE SVC-SCORE OF LK-SVC-PARM    TO SMP-FINAL-SCORE OF
017100                                          LK-SM-RECORD.
017110*        JOBLOG TRACE OF THE PICKER'S RAW EXPERIENCE COUNTER -
017112*        ADDED PER ORIG-1208 SO OPS CAN SPOT-CHECK A PICKER'S
017114*        THROUGHPUT WITHOUT PULLING THE SCORE-META-OUT FILE.
017120     DISPLAY 'ENQ-PICKER  ' PIK-PICKER-ID OF LK-PIK-RECORD
017140         ' EXPERIENCE ' PIK-EXPERIENCE-X OF LK-PIK-RECORD.
017200     MOVE 0 TO SVC-RETURN-CODE OF LK-SVC-PARM.
017300 150-EXIT.
017400     EXIT.
017500
017510******************************************************************
017520*    200-FIND-OR-ADD-STORE                                       *
017530*    SHARED BY EVERY OTHER PARAGRAPH BELOW - LOOKS UP A STORE-ID  *
017540*    IN QT-STORE-TABLE, ADDING A NEW ZERO-COUNT ENTRY IF THIS IS  *
017550*    THE STORE'S FIRST APPEARANCE THIS RUN.  LEAVES THE SLOT     *
017560*    NUMBER IN WS-STORE-SLOT FOR THE CALLER TO USE.               *
017570******************************************************************
017600 200-FIND-OR-ADD-STORE.
017700     MOVE 'NO ' TO WS-STORE-FOUND-SW.
017710*        AN EMPTY TABLE CAN'T BE SEARCHED - GO STRAIGHT TO ADD.
017800     IF QT-STORE-COUNT = ZERO
017900         GO TO 220-ADD-NEW-STORE
018000     END-IF.
018100     PERFORM 210-SEARCH-STORE-LOOP THRU 210-EXIT
018200         VARYING QT-STORE-IDX FROM 1 BY 1
018300         UNTIL QT-STORE-IDX > QT-STORE-COUNT
018400            OR STORE-FOUND.
018500     IF STORE-FOUND
018700         MOVE WS-STORE-SLOT TO QT-STORE-IDX
018800         GO TO 200-EXIT
018900     END-IF.
018910*        NOT FOUND BY THE SEARCH ABOVE - FALL THROUGH TO ADD A
018920*        NEW ENTRY AT THE NEXT FREE SLOT.
019000 220-ADD-NEW-STORE.
019100     ADD 1 TO QT-STORE-COUNT.
019200     MOVE QT-STORE-COUNT TO QT-STORE-IDX.
019300     MOVE WS-SEARCH-STORE-ID TO QT-STORE-ID (QT-STORE-IDX).
019400     MOVE ZERO TO QT-ORD-COUNT (QT-STORE-IDX).
019500     MOVE ZERO TO QT-ORD-NEXT-SEQ (QT-STORE-IDX).
019600     MOVE ZERO TO QT-PIK-COUNT (QT-STORE-IDX).
019700     MOVE ZERO TO QT-PIK-NEXT-SEQ (QT-STORE-IDX).
019800     MOVE QT-STORE-IDX TO WS-STORE-SLOT.
019900 200-EXIT.
020000     EXIT.
020100
020110*        210-SEARCH-STORE-LOOP - ONE PASS OF THE VARYING LOOP
020120*        DRIVEN BY 200-FIND-OR-ADD-STORE ABOVE.
020200 210-SEARCH-STORE-LOOP.
020300     IF QT-STORE-ID (QT-STORE-IDX) = WS-SEARCH-STORE-ID
020400         MOVE QT-STORE-IDX TO WS-STORE-SLOT
020500         MOVE 'YES' TO WS-STORE-FOUND-SW
020600     END-IF.
020700 210-EXIT.
020800     EXIT.
020900
021000 230-INSERT-ORDER-ENTRY.
021100*        FIND THE FIRST SLOT WHOSE SCORE IS GREATER THAN THE NEW
021200*        ENTRY'S SCORE - EQUAL SCORES GO AFTER EXISTING ENTRIES
021300*        SO THE QUEUE STAYS FIRST-IN-FIRST-OUT ON TIES.
021400     MOVE WS-STORE-SLOT TO QT-STORE-IDX.
021500     ADD 1 TO QT-ORD-NEXT-SEQ (QT-STORE-IDX).
021600     COMPUTE WS-INSERT-POSN = QT-ORD-COUNT (QT-STORE-IDX) + 1.
021700     PERFORM 232-FIND-ORDER-INSERT-POSN THRU 232-EXIT
021800         VARYING QT-ORD-IDX FROM 1 BY 1
021900         UNTIL QT-ORD-IDX > QT-ORD-COUNT (WS-STORE-SLOT).
022000     PERFORM 234-SHIFT-ORDER-ENTRIES THRU 234-EXIT
022100         VARYING WS-SHIFT-FROM FROM QT-ORD-COUNT (WS-STORE-SLOT)
022200         BY -1
022300         UNTIL WS-SHIFT-FROM < WS-INSERT-POSN.
022310*        GAP IS NOW OPEN AT WS-INSERT-POSN - DROP THE NEW ENTRY'S
022320*        ID, ITS SCORE (FOR FUTURE 232 COMPARES) AND ITS SEQUENCE
022330*        STAMP (THE FIFO TIE-BREAKER) INTO THAT SLOT.
022400     MOVE ORD-ORDER-ID OF LK-ORD-RECORD
022500                            TO QT-ORD-ID (WS-STORE-SLOT,
022600                                           WS-INSERT-POSN).
022700     MOVE SVC-SCORE OF LK-SVC-PARM
022800                            TO QT-ORD-SCORE (WS-STORE-SLOT,
022900                                              WS-INSERT-POSN).
023000     MOVE QT-ORD-NEXT-SEQ (WS-STORE-SLOT)
023100                            TO QT-ORD-SEQ (WS-STORE-SLOT,
023200                                            WS-INSERT-POSN).
023300     ADD 1 TO QT-ORD-COUNT (WS-STORE-SLOT).
023400 230-EXIT.
023500     EXIT.
023600
023610*        232-FIND-ORDER-INSERT-POSN - ONE PASS OF THE VARYING
023620*        LOOP DRIVEN BY 230-INSERT-ORDER-ENTRY ABOVE; SHRINKS
023630*        WS-INSERT-POSN DOWNWARD EACH TIME A LOWER-SCORED
023640*        (HIGHER-PRIORITY) EXISTING ENTRY IS FOUND.
023700 232-FIND-ORDER-INSERT-POSN.
023800     IF QT-ORD-SCORE (WS-STORE-SLOT, QT-ORD-IDX) >
023900             SVC-SCORE OF LK-SVC-PARM
024000         IF QT-ORD-IDX < WS-INSERT-POSN
024100             MOVE QT-ORD-IDX TO WS-INSERT-POSN
024200         END-IF
024300     END-IF.
024400 232-EXIT.
024500     EXIT.
024600
024610*        234-SHIFT-ORDER-ENTRIES - SLIDES ONE TABLE ENTRY UP BY
024620*        ONE SLOT TO OPEN A GAP AT WS-INSERT-POSN; DRIVEN
024630*        DESCENDING FROM THE END OF THE QUEUE SO NO ENTRY IS
024640*        OVERWRITTEN BEFORE IT'S COPIED.
024700 234-SHIFT-ORDER-ENTRIES.
024710*        MOVES ONE ENTRY (ID, SCORE, SEQ) UP ONE SLOT.  WS-SHIFT-
024720*        FROM/WS-SHIFT-TO ARE SET BY THE VARYING CLAUSE IN 230
024730*        ABOVE - THIS PARAGRAPH JUST COPIES THE THREE FIELDS.
024800     COMPUTE WS-SHIFT-TO = WS-SHIFT-FROM + 1.
024900     MOVE QT-ORD-ID (WS-STORE-SLOT, WS-SHIFT-FROM)
025000                        TO QT-ORD-ID (WS-STORE-SLOT, WS-SHIFT-TO).
025100     MOVE QT-ORD-SCORE (WS-STORE-SLOT, WS-SHIFT-FROM)
025200                     TO QT-ORD-SCORE (WS-STORE-SLOT, WS-SHIFT-TO).
025300     MOVE QT-ORD-SEQ (WS-STORE-SLOT, WS-SHIFT-FROM)
025400                       TO QT-ORD-SEQ (WS-STORE-SLOT, WS-SHIFT-TO).
025500 234-EXIT.
025600     EXIT.
025700
025710******************************************************************
025720*    260-INSERT-PICKER-ENTRY                                    *
025730*    MIRRORS 230-INSERT-ORDER-ENTRY ABOVE FOR THE PICKER-QUEUE.  *
025740*    262/264 BELOW ARE THE PICKER-QUEUE COUNTERPARTS OF 232/234. *
025750******************************************************************
025800 260-INSERT-PICKER-ENTRY.
025900     MOVE WS-STORE-SLOT TO QT-STORE-IDX.
026000     ADD 1 TO QT-PIK-NEXT-SEQ (QT-STORE-IDX).
026100     COMPUTE WS-INSERT-POSN = QT-PIK-COUNT (QT-STORE-IDX) + 1.
026200     PERFORM 262-FIND-PICKER-INSERT-POSN THRU 262-EXIT
026300         VARYING QT-PIK-IDX FROM 1 BY 1
026400         UNTIL QT-PIK-IDX > QT-PIK-COUNT (WS-STORE-SLOT).
026500     PERFORM 264-SHIFT-PICKER-ENTRIES THRU 264-EXIT
026600         VARYING WS-SHIFT-FROM FROM QT-PIK-COUNT (WS-STORE-SLOT)
026700         BY -1
026800         UNTIL WS-SHIFT-FROM < WS-INSERT-POSN.
026810*        SAME AS 230 ABOVE - ID, SCORE, SEQ STAMP INTO THE NOW-
026820*        OPEN SLOT.
026900     MOVE PIK-PICKER-ID OF LK-PIK-RECORD
027000                            TO QT-PIK-ID (WS-STORE-SLOT,
027100                                           WS-INSERT-POSN).
027200     MOVE SVC-SCORE OF LK-SVC-PARM
027300                            TO QT-PIK-SCORE (WS-STORE-SLOT,
027400                                              WS-INSERT-POSN).
027500     MOVE QT-PIK-NEXT-SEQ (WS-STORE-SLOT)
027600                            TO QT-PIK-SEQ (WS-STORE-SLOT,
027700                                            WS-INSERT-POSN).
027800     ADD 1 TO QT-PIK-COUNT (WS-STORE-SLOT).
027900 260-EXIT.
028000     EXIT.
028100
028200 262-FIND-PICKER-INSERT-POSN.
028300     IF QT-PIK-SCORE (WS-STORE-SLOT, QT-PIK-IDX) >
028400             SVC-SCORE OF LK-SVC-PARM
028500         IF QT-PIK-IDX < WS-INSERT-POSN
028600             MOVE QT-PIK-IDX TO WS-INSERT-POSN
028700         END-IF
028800     END-IF.
028900 262-EXIT.
029000     EXIT.
029100
029200 264-SHIFT-PICKER-ENTRIES.
029210*        MIRRORS 234-SHIFT-ORDER-ENTRIES ABOVE FOR THE PICKER
029220*        TABLE - SAME UP-BY-ONE-SLOT COPY.
029300     COMPUTE WS-SHIFT-TO = WS-SHIFT-FROM + 1.
029400     MOVE QT-PIK-ID (WS-STORE-SLOT, WS-SHIFT-FROM)
029500                        TO QT-PIK-ID (WS-STORE-SLOT, WS-SHIFT-TO).
029600     MOVE QT-PIK-SCORE (WS-STORE-SLOT, WS-SHIFT-FROM)
029700                     TO QT-PIK-SCORE (WS-STORE-SLOT, WS-SHIFT-TO).
029800     MOVE QT-PIK-SEQ (WS-STORE-SLOT, WS-SHIFT-FROM)
029900                       TO QT-PIK-SEQ (WS-STORE-SLOT, WS-SHIFT-TO).
030000 264-EXIT.
030100     EXIT.
030200
030210******************************************************************
030220*    300-POP-TOP-ORDER                                          *
030230*    CALLED BY ALLOCSVC ONLY, AFTER A CAN-ALLOCATE CHECK ALREADY *
030240*    CAME BACK GOOD.  SLOT 1 IS ALWAYS THE LOWEST-SCORED (HIGHEST*
030250*    PRIORITY) ENTRY BECAUSE 230-INSERT-ORDER-ENTRY KEEPS THE    *
030260*    QUEUE SORTED ON THE WAY IN - NO SEARCH IS NEEDED HERE.      *
030270******************************************************************
030300 300-POP-TOP-ORDER.
030400     MOVE SVC-STORE-ID OF LK-SVC-PARM TO WS-SEARCH-STORE-ID.
030500     PERFORM 200-FIND-OR-ADD-STORE THRU 200-EXIT.
030510*        RETURN-CODE 8 = QUEUE EMPTY.  ALLOCSVC TREATS THIS AS A
030520*        NORMAL "NO MATCH RIGHT NOW", NOT AN ERROR.
030600     IF QT-ORD-COUNT (WS-STORE-SLOT) = ZERO
030700         MOVE 8 TO SVC-RETURN-CODE OF LK-SVC-PARM
030800         GO TO 300-EXIT
030900     END-IF.
031000     MOVE QT-ORD-ID (WS-STORE-SLOT, 1)
031100                             TO SVC-ORDER-ID OF LK-SVC-PARM.
031110*        CLOSE THE GAP LEFT BY REMOVING SLOT 1 - EVERY REMAINING
031120*        ENTRY SHIFTS DOWN ONE POSITION.
031200     PERFORM 310-CLOSE-ORDER-GAP THRU 310-EXIT
031300         VARYING WS-SHIFT-TO FROM 1 BY 1
031400         UNTIL WS-SHIFT-TO >= QT-ORD-COUNT (WS-STORE-SLOT).
031500     SUBTRACT 1 FROM QT-ORD-COUNT (WS-STORE-SLOT).
031600     MOVE 0 TO SVC-RETURN-CODE OF LK-SVC-PARM.
031700 300-EXIT.
031800     EXIT.
031900
031910*        310-CLOSE-ORDER-GAP - ONE PASS OF THE VARYING LOOP
031920*        DRIVEN BY 300-POP-TOP-ORDER ABOVE.
032000 310-CLOSE-ORDER-GAP.
032100     COMPUTE WS-SHIFT-FROM = WS-SHIFT-TO + 1.
032200     MOVE QT-ORD-ID (WS-STORE-SLOT, WS-SHIFT-FROM)
032300                        TO QT-ORD-ID (WS-STORE-SLOT, WS-SHIFT-TO).
032400     MOVE QT-ORD-SCORE (WS-STORE-SLOT, WS-SHIFT-FROM)
032500                     TO QT-ORD-SCORE (WS-STORE-SLOT, WS-SHIFT-TO).
032600     MOVE QT-ORD-SEQ (WS-STORE-SLOT, WS-SHIFT-FROM)
032700                       TO QT-ORD-SEQ (WS-STORE-SLOT, WS-SHIFT-TO).
032800 310-EXIT.
032900     EXIT.
033000
033010******************************************************************
033020*    320-POP-TOP-PICKER                                         *
033030*    MIRRORS 300-POP-TOP-ORDER ABOVE FOR THE PICKER-QUEUE. 330   *
033040*    BELOW IS THE PICKER-QUEUE COUNTERPART OF 310.               *
033050******************************************************************
033100 320-POP-TOP-PICKER.
033200     MOVE SVC-STORE-ID OF LK-SVC-PARM TO WS-SEARCH-STORE-ID.
033300     PERFORM 200-FIND-OR-ADD-STORE THRU 200-EXIT.
033310*        RC-8 HERE IS ALSO A NORMAL MISS - SAME CONTRACT AS
033320*        300-POP-TOP-ORDER'S RC-8 ABOVE.
033400     IF QT-PIK-COUNT (WS-STORE-SLOT) = ZERO
033500         MOVE 8 TO SVC-RETURN-CODE OF LK-SVC-PARM
033600         GO TO 320-EXIT
033700     END-IF.
033800     MOVE QT-PIK-ID (WS-STORE-SLOT, 1)
033900                             TO SVC-PICKER-ID OF LK-SVC-PARM.
034000     PERFORM 330-CLOSE-PICKER-GAP THRU 330-EXIT
034100         VARYING WS-SHIFT-TO FROM 1 BY 1
034200         UNTIL WS-SHIFT-TO >= QT-PIK-COUNT (WS-STORE-SLOT).
034300     SUBTRACT 1 FROM QT-PIK-COUNT (WS-STORE-SLOT).
034400     MOVE 0 TO SVC-RETURN-CODE OF LK-SVC-PARM.
034500 320-EXIT.
034600     EXIT.
034700
034800 330-CLOSE-PICKER-GAP.
034810*        MIRRORS 310-CLOSE-ORDER-GAP ABOVE FOR THE PICKER TABLE.
034900     COMPUTE WS-SHIFT-FROM = WS-SHIFT-TO + 1.
035000     MOVE QT-PIK-ID (WS-STORE-SLOT, WS-SHIFT-FROM)
035100                        TO QT-PIK-ID (WS-STORE-SLOT, WS-SHIFT-TO).
035200     MOVE QT-PIK-SCORE (WS-STORE-SLOT, WS-SHIFT-FROM)
035300                     TO QT-PIK-SCORE (WS-STORE-SLOT, WS-SHIFT-TO).
035400     MOVE QT-PIK-SEQ (WS-STORE-SLOT, WS-SHIFT-FROM)
035500                       TO QT-PIK-SEQ (WS-STORE-SLOT, WS-SHIFT-TO).
035600 330-EXIT.
035700     EXIT.
035800
035810******************************************************************
035820*    380-CAN-ALLOCATE                                           *
035830*    THE ALLOCATION TRIGGER - TRUE ONLY WHEN THIS STORE HAS AT   *
035840*    LEAST ONE ORDER AND AT LEAST ONE PICKER WAITING.  ALLOCSVC  *
035850*    CALLS THIS BEFORE EVER POPPING, SO A MISS NEVER PARTIALLY   *
035860*    DRAINS ONE QUEUE WITHOUT THE OTHER.                         *
035870******************************************************************
035900 380-CAN-ALLOCATE.
036000     MOVE SVC-STORE-ID OF LK-SVC-PARM TO WS-SEARCH-STORE-ID.
036100     PERFORM 200-FIND-OR-ADD-STORE THRU 200-EXIT.
036200     IF QT-ORD-COUNT (WS-STORE-SLOT) > ZERO
036300        AND QT-PIK-COUNT (WS-STORE-SLOT) > ZERO
036400         MOVE 0 TO SVC-RETURN-CODE OF LK-SVC-PARM
036500     ELSE
036600         MOVE 8 TO SVC-RETURN-CODE OF LK-SVC-PARM
036700     END-IF.
036800 380-EXIT.
036900     EXIT.
037000