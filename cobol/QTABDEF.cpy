000100******************************************************************
000200*                                                                *
000300*    COPYBOOK   -  QTABDEF                                      *
000400*    DESCRIPTION-  QUEUESVC WORKING-STORAGE TABLES.  ONE ENTRY   *
000500*                  PER STORE, EACH CARRYING ITS OWN ORDER-QUEUE  *
000600*                  AND PICKER-QUEUE.  THIS IS THE IN-MEMORY      *
000700*                  STAND-IN FOR THE SOURCE SYSTEM'S PER-STORE    *
000800*                  PRIORITY QUEUES - NO DATA BASE OR VSAM FILE   *
000900*                  BACKS THIS TABLE.  QUEUESVC IS NOT AN INITIAL *
001000*                  PROGRAM SO THIS AREA SURVIVES ACROSS EVERY    *
001100*                  CALL FOR THE LIFE OF THE RUN.                 *
001200*                                                                *
001300*    CHANGE LOG                                                 *
001400*    ----------                                                 *
001500*    1984-05-07  RSK  ORIG-1063  INITIAL STORE/ORDER-QUEUE       *
001600*                     TABLE - 25 STORES, 300 ORDERS PER STORE   *
001700*    1988-11-14  RSK  ORIG-1121  ADDED PICKER-QUEUE PER STORE,   *
001800*                     RAISED CAPACITY TO 50 STORES / 500 ENTRIES *
001900*    1999-01-08  TLW  Y2K-0007   NO DATE FIELDS IN THIS TABLE -  *
002000*                     NO CHANGE REQ'D                            *
002100*                                                                *
002200******************************************************************
002300 77  QT-STORE-COUNT                PIC 9(4) COMP.
002400 01  QT-STORE-TABLE.
002500     05  QT-STORE-ENTRY OCCURS 50 TIMES
002600                     INDEXED BY QT-STORE-IDX.
002700*            STORE / WAREHOUSE IDENTIFIER FOR THIS TABLE SLOT
002800         10  QT-STORE-ID           PIC X(10).
002900*            NUMBER OF LIVE ENTRIES CURRENTLY IN THE ORDER-QUEUE
003000         10  QT-ORD-COUNT          PIC 9(4) COMP.
003100*            NEXT INSERTION-SEQUENCE NUMBER TO HAND OUT - BREAKS
003200*            TIES BETWEEN EQUAL-SCORE ENTRIES, FIRST-IN-FIRST-OUT
003300         10  QT-ORD-NEXT-SEQ       PIC 9(9) COMP.
003400         10  QT-ORDER-QUEUE OCCURS 500 TIMES
003410                     INDEXED BY QT-ORD-IDX.
003420*                ORDER IDENTIFIER HOLDING THIS QUEUE SLOT
003600             15  QT-ORD-ID         PIC X(20).
003700*                COMPUTED ORDER PRIORITY SCORE - QUEUE IS KEPT
003800*                ORDERED ASCENDING BY THIS FIELD
003900             15  QT-ORD-SCORE      PIC S9(1)V9(6).
004000*                INSERTION SEQUENCE - TIE-BREAK, LOWER WINS
004100             15  QT-ORD-SEQ        PIC 9(9) COMP.
004200*            NUMBER OF LIVE ENTRIES CURRENTLY IN THE PICKER-QUEUE
004300         10  QT-PIK-COUNT          PIC 9(4) COMP.
004400*            NEXT INSERTION-SEQUENCE NUMBER FOR THE PICKER-QUEUE
004500         10  QT-PIK-NEXT-SEQ       PIC 9(9) COMP.
004600         10  QT-PICKER-QUEUE OCCURS 500 TIMES
004700                     INDEXED BY QT-PIK-IDX.
004800*                PICKER IDENTIFIER HOLDING THIS QUEUE SLOT
004900             15  QT-PIK-ID         PIC X(20).
005000*                COMPUTED PICKER PRIORITY SCORE - QUEUE IS KEPT
005100*                ORDERED ASCENDING BY THIS FIELD
005200             15  QT-PIK-SCORE      PIC S9(1)V9(6).
005300*                INSERTION SEQUENCE - TIE-BREAK, LOWER WINS
005400             15  QT-PIK-SEQ        PIC 9(9) COMP.
005500