000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ALLOCSVC.
000300 AUTHOR.        R S KLEBER.
000400 INSTALLATION.  DISTRIBUTION SYSTEMS - WAREHOUSE ENGINEERING.
000500 DATE-WRITTEN.  05-21-1984.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  ALLOCSVC - ORDER/PICKER MATCH-AND-ALLOCATE                    *
001100*                                                                *
001200*  TRIES TO MAKE ONE ALLOCATION FOR A GIVEN STORE: THE LOWEST-   *
001300*  SCORE ORDER IN THAT STORE'S ORDER-QUEUE MATCHED TO THE        *
001400*  LOWEST-SCORE PICKER IN ITS PICKER-QUEUE.  BOTH ARE REMOVED    *
001500*  FROM QUEUESVC'S TABLES AS A SINGLE UNIT OF WORK - IF EITHER   *
001600*  QUEUE TURNS OUT EMPTY, NOTHING IS REMOVED AND NO ALLOCATION-  *
001700*  RECORD IS PRODUCED.  BECAUSE THIS SHOP'S BATCH RUNS ARE       *
001800*  SINGLE-THREADED, CHECKING CAN-ALLOCATE BEFORE POPPING EITHER  *
001900*  QUEUE IS SUFFICIENT TO GUARANTEE THE ALL-OR-NOTHING RULE - NO *
002000*  OTHER TASK CAN DRAIN A QUEUE BETWEEN THE CHECK AND THE POPS.  *
002100*  AT MOST ONE ALLOCATION IS PRODUCED PER CALL - THE CALLER      *
002200*  (WAVEALOC) LOOPS BACK FOR AS LONG AS MORE MATCHES ARE WANTED. *
002300*                                                                *
002400*  CHANGE LOG                                                    *
002500*  ----------                                                    *
002600*  05-21-1984  RSK  ORIG-1063  INITIAL VERSION                   *
002700*  11-26-1988  RSK  ORIG-1121  SWITCHED TO GO-THROUGH-QUEUESVC   *
002800*                    STYLE INSTEAD OF READING QT-STORE-TABLE     *
002900*                    DIRECTLY, SO ALL QUEUE ACCESS IS IN ONE     *
003000*                    PLACE (QUEUESVC)                            *
003100*  01-08-1999  TLW  Y2K-0007   REVIEWED FOR YEAR-2000 EXPOSURE - *
003200*                    NO DATE FIELDS MANIPULATED HERE - NO CHANGE *
003300*                    REQUIRED                                    *
003400*  03-04-2014  RSK  ORIG-1194  NOW CALLS QUEUESVC POP-TOP-ORDER/ *
003500*                    POP-TOP-PICKER INSTEAD OF A COMBINED DEQUE- *
003600*                    BOTH FUNCTION, MATCHING THE NARROWER        *
003700*                    FUNCTION-CODE SET AGREED WITH QUEUESVC       *
003710*  05-19-2014  RSK  ORIG-1209  ADDED SVC-STORE-ID EDIT ON ENTRY  *
003720*                    (WS-ALPHA-STORE-CLASS) - A BLANK OR PUNCT-  *
003730*                    LADEN STORE-ID NOW FAILS WITH RETURN-CODE   *
003740*                    12 INSTEAD OF FEEDING QUEUESVC.  ALLOCSVC   *
003750*                    NOW ALSO POPULATES SVC-ALLOC-TIMESTAMP ON A *
003760*                    SUCCESSFUL TRY-ALLOCATE AND TRACES THE      *
003770*                    MATCH ON THE JOBLOG                         *
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-390.
004300 OBJECT-COMPUTER.   IBM-390.
004400 SPECIAL-NAMES.
004500     CLASS WS-ALPHA-STORE-CLASS
004600           IS 'A' THRU 'Z' ALSO '0' THRU '9' ALSO SPACE.
004700
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000
005100 01  WS-POPPED-IDENTIFIERS.
005200     05  WS-POPPED-ORDER-ID           PIC X(20).
005300     05  WS-POPPED-PICKER-ID          PIC X(20).
005400     05  FILLER                       PIC X(1).
005500
005600 01  WS-CALL-COUNTERS.
005700     05  WS-TRY-COUNT                 PIC 9(9) COMP.
005800     05  WS-MATCH-COUNT               PIC 9(9) COMP.
005900     05  FILLER                       PIC X(1).
006000
006100     COPY SVCPARM.
006200
006300     COPY WGTPARM.
006400
006500     COPY ORDREC.
006600
006700     COPY PIKREC.
006800
006900     COPY SCOMETA.
007000
007100 01  WS-QSVC-PARM.
007200     COPY SVCPARM.
007300 01  WS-QSVC-WGT-RECORD.
007400     COPY WGTPARM.
007500 01  WS-QSVC-ORD-RECORD.
007600     COPY ORDREC.
007700 01  WS-QSVC-PIK-RECORD.
007800     COPY PIKREC.
007900 01  WS-QSVC-SM-RECORD.
008000     COPY SCOMETA.
008100
008200 LINKAGE SECTION.
008300 01  LK-SVC-PARM.
008400     COPY SVCPARM.
008500 01  LK-WGT-RECORD.
008600     COPY WGTPARM.
008700 01  LK-ALC-RECORD.
008800     COPY ALCREC.
008900
009000 PROCEDURE DIVISION USING LK-SVC-PARM, LK-WGT-RECORD,
009100                          LK-ALC-RECORD.
009200
009210******************************************************************
009220*    000-MAIN-LINE                                               *
009230*    WAVEALOC IS THE ONLY CALLER, ONE CALL PER ALLOCATION TRY.   *
009240*    SVC-FUNCTION-CODE IS ALWAYS 'TA' IN PRACTICE - THE EVALUATE *
009250*    BELOW STILL GUARDS AGAINST ANY OTHER VALUE REACHING THIS    *
009260*    PROGRAM, SINCE A NEW FUNCTION CODE COULD BE ADDED TO        *
009270*    SVCPARM'S FAMILY LATER WITHOUT THIS PROGRAM BEING TOLD.     *
009280******************************************************************
009300 000-MAIN-LINE.
009310*        SAME STORE-ID SANITY EDIT AS QUEUESVC'S OWN ENTRY POINT
009312*        - SEE ORIG-1209 ABOVE.  A BAD STORE-ID CAUGHT HERE NEVER
009314*        EVEN REACHES QUEUESVC.
009320     IF SVC-STORE-ID OF LK-SVC-PARM NOT WS-ALPHA-STORE-CLASS
009340         MOVE 12 TO SVC-RETURN-CODE OF LK-SVC-PARM
009360         GOBACK
009380     END-IF.
009400     EVALUATE TRUE
009500         WHEN SVC-TRY-ALLOCATE OF LK-SVC-PARM
009600             PERFORM 100-TRY-ALLOCATE THRU 100-EXIT
009700         WHEN OTHER
009800             MOVE 12 TO SVC-RETURN-CODE OF LK-SVC-PARM
009900     END-EVALUATE.
010000     GOBACK.
010100
010110******************************************************************
010120*    100-TRY-ALLOCATE                                            *
010130*    THREE-STEP PROTOCOL AGAINST QUEUESVC: ASK CAN-ALLOCATE       *
010140*    (QA), THEN POP THE ORDER (PO), THEN POP THE PICKER (PP).    *
010150*    A MISS AT ANY STEP ABANDONS THE TRY - THE QA CHECK MAKES A   *
010160*    MISS AT PO OR PP A CAN'T-HAPPEN IN THIS SHOP'S SINGLE-       *
010170*    THREADED BATCH RUNS (SEE THE PROGRAM BANNER ABOVE).          *
010180******************************************************************
010200 100-TRY-ALLOCATE.
010300     ADD 1 TO WS-TRY-COUNT.
010310*        WS-QSVC-PARM IS A LOCAL COPY OF THE LINKAGE SVC-PARM SO
010320*        THIS PROGRAM'S OWN RETURN-CODE (LK-SVC-PARM) ISN'T
010330*        CLOBBERED BY QUEUESVC'S RETURN-CODE ON EACH SUB-CALL.
010400     MOVE SVC-STORE-ID OF LK-SVC-PARM
010500                              TO SVC-STORE-ID OF WS-QSVC-PARM.
010600     MOVE 'QA' TO SVC-FUNCTION-CODE OF WS-QSVC-PARM.
010700     CALL 'QUEUESVC' USING WS-QSVC-PARM, WS-QSVC-WGT-RECORD,
010800                           WS-QSVC-ORD-RECORD, WS-QSVC-PIK-RECORD,
010900                           WS-QSVC-SM-RECORD.
011000     IF NOT SVC-OK OF WS-QSVC-PARM
011100         MOVE 8 TO SVC-RETURN-CODE OF LK-SVC-PARM
011200         GO TO 100-EXIT
011300     END-IF.
011400
011410*        CAN-ALLOCATE SAID YES - POP THE TOP (LOWEST-SCORE) ORDER
011420*        FIRST.  NOTHING HAS BEEN WRITTEN TO ALLOCATIONS-OUT YET.
011500     MOVE 'PO' TO SVC-FUNCTION-CODE OF WS-QSVC-PARM.
011600     CALL 'QUEUESVC' USING WS-QSVC-PARM, WS-QSVC-WGT-RECORD,
011700                           WS-QSVC-ORD-RECORD, WS-QSVC-PIK-RECORD,
011800                           WS-QSVC-SM-RECORD.
011900     IF NOT SVC-OK OF WS-QSVC-PARM
012000         MOVE 12 TO SVC-RETURN-CODE OF LK-SVC-PARM
012100         GO TO 100-EXIT
012200     END-IF.
012300     MOVE SVC-ORDER-ID OF WS-QSVC-PARM TO WS-POPPED-ORDER-ID.
012400
012410*        ORDER IS ALREADY POPPED - NOW POP THE TOP PICKER.
012500     MOVE 'PP' TO SVC-FUNCTION-CODE OF WS-QSVC-PARM.
012600     CALL 'QUEUESVC' USING WS-QSVC-PARM, WS-QSVC-WGT-RECORD,
012700                           WS-QSVC-ORD-RECORD, WS-QSVC-PIK-RECORD,
012800                           WS-QSVC-SM-RECORD.
012900     IF NOT SVC-OK OF WS-QSVC-PARM
013000*            THE ORDER IS ALREADY POPPED AT THIS POINT.  THIS
013100*            BRANCH CANNOT OCCUR IN A SINGLE-THREADED BATCH RUN
013200*            SINCE 380-CAN-ALLOCATE ABOVE ALREADY CONFIRMED THE
013300*            PICKER-QUEUE WAS NON-EMPTY - LEFT IN AS A GUARD.
013400         MOVE 12 TO SVC-RETURN-CODE OF LK-SVC-PARM
013500         GO TO 100-EXIT
013600     END-IF.
013700     MOVE SVC-PICKER-ID OF WS-QSVC-PARM TO WS-POPPED-PICKER-ID.
013800
013810*        BOTH SIDES ARE NOW POPPED - BUILD THE ALLOCATION-RECORD
013820*        WAVEALOC WILL WRITE TO ALLOCATIONS-OUT AND ALSO REPORT
013830*        THE MATCHED IDS BACK TO THE CALLER VIA SVC-PARM.
013900     MOVE WS-POPPED-ORDER-ID  TO ALC-ORDER-ID OF LK-ALC-RECORD.
014000     MOVE WS-POPPED-PICKER-ID TO ALC-PICKER-ID OF LK-ALC-RECORD.
014100     MOVE SVC-STORE-ID OF LK-SVC-PARM
014200                              TO ALC-STORE-ID OF LK-ALC-RECORD.
014300     MOVE WGT-RUN-ANCHOR-TS OF LK-WGT-RECORD
014400                              TO ALC-TIMESTAMP OF LK-ALC-RECORD.
014410     MOVE WGT-RUN-ANCHOR-TS OF LK-WGT-RECORD
014420                     TO SVC-ALLOC-TIMESTAMP OF LK-SVC-PARM.
014430     DISPLAY 'ALLOCSVC MATCH  ORDER ' WS-POPPED-ORDER-ID
014440         ' PICKER ' WS-POPPED-PICKER-ID ' AT '
014450         SVC-ALLOC-TIMESTAMP-X OF LK-SVC-PARM.
014500     MOVE WS-POPPED-ORDER-ID  TO SVC-ORDER-ID OF LK-SVC-PARM.
014600     MOVE WS-POPPED-PICKER-ID TO SVC-PICKER-ID OF LK-SVC-PARM.
014700     ADD 1 TO WS-MATCH-COUNT.
014800     MOVE 0 TO SVC-RETURN-CODE OF LK-SVC-PARM.
014900 100-EXIT.
015000     EXIT.
015100