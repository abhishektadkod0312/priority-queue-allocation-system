000100******************************************************************
000200*                                                                *
000300*    COPYBOOK   -  WGTPARM                                      *
000400*    DESCRIPTION-  WAVE ALLOCATION SCORING-WEIGHT CONTROL CARD.  *
000500*                  READ ONCE AT START OF RUN BY WAVEALOC AND     *
000600*                  PASSED THROUGH TO SCORECAL/QUEUESVC ON EVERY  *
000700*                  CALL.  ALSO CARRIES THE RUN-ANCHOR TIMESTAMP  *
000800*                  SCORECAL USES IN PLACE OF A LIVE CLOCK READ   *
000900*                  WHEN COMPUTING OAT-DELTA-MINUTES.              *
001000*                                                                *
001100*    RECORD LENGTH -  80                                        *
001200*                                                                *
001300*    CHANGE LOG                                                 *
001400*    ----------                                                 *
001500*    1984-04-23  RSK  ORIG-1052  INITIAL CONTROL-CARD LAYOUT -   *
001600*                     ORDER-SIDE WEIGHTS ONLY                    *
001700*    1988-10-09  RSK  ORIG-1121  ADDED PICKER-SIDE WEIGHTS AND   *
001800*                     SCORE-META-TTL-HOURS                       *
001850*    1999-01-08  TLW  Y2K-0007   CONFIRMED NO 2-DIGIT YEAR       *
001860*                     FIELDS ON THIS RECORD - NO CHANGE REQ'D    *
001900*    2014-02-18  RSK  ORIG-1188  ADDED WGT-RUN-ANCHOR-TS - RUN   *
002000*                     IS ANCHORED TO A CONTROL-CARD "NOW" RATHER *
002100*                     THAN A LIVE TOD READ SO RERUNS OF A WAVE   *
002200*                     ARE REPRODUCIBLE                           *
002300*                                                                *
002400******************************************************************
002500 01  WGT-RECORD.
002600*        WEIGHT OF OAT-DELTA TERM IN ORDER SCORE, DEFAULT 0.40
002700     05  WGT-ORDER-OAT-DELTA       PIC 9(1)V9(2).
002800*        WEIGHT OF PRIORITY TERM IN ORDER SCORE, DEFAULT 0.35
002900     05  WGT-ORDER-PRIORITY        PIC 9(1)V9(2).
003000*        WEIGHT OF SKU-COUNT TERM IN ORDER SCORE, DEFAULT 0.25
003100     05  WGT-ORDER-SKU-COUNT       PIC 9(1)V9(2).
003200*        WEIGHT OF SKU-COMPLETED TERM IN PICKER SCORE, DFLT 0.50
003300     05  WGT-PICKER-SKU-COMPLETED  PIC 9(1)V9(2).
003400*        WEIGHT OF ORDER-COMPLETED TERM IN PICKER SCORE, DFLT .50
003500     05  WGT-PICKER-ORDER-COMPLETED PIC 9(1)V9(2).
003600*        RETENTION WINDOW FOR SCORE-META RECORDS, DEFAULT 24 HRS
003700     05  WGT-SCORE-META-TTL-HOURS  PIC 9(2).
003800*        RUN-ANCHOR "NOW" - EPOCH SECONDS, UTC - SUPPLIED BY THE
003900*        SCHEDULER ON THE CONTROL CARD FOR THIS RUN OF THE WAVE
004000     05  WGT-RUN-ANCHOR-TS         PIC 9(11).
004100*        ALTERNATE VIEW OF WGT-RUN-ANCHOR-TS FOR THE CTL-CARD
004200*        ECHO LINE ON THE RUN-SUMMARY DISPLAY
004300     05  WGT-RUN-ANCHOR-TS-X REDEFINES WGT-RUN-ANCHOR-TS
004400                                   PIC X(11).
004500     05  FILLER                    PIC X(52).
004600