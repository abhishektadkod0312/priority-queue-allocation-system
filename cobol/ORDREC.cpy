000100******************************************************************
000200*                                                                *
000300*    COPYBOOK   -  ORDREC                                       *
000400*    DESCRIPTION-  WAREHOUSE WAVE ALLOCATION - WAITING ORDER     *
000500*                  RECORD LAYOUT, AS PRESENTED ON ORDERS-IN.     *
000600*                  ONE RECORD PER ORDER WAITING TO BE PICKED,    *
000700*                  FIRST-COME-FIRST-SERVED ON THE INPUT FILE -   *
000800*                  QUEUE ORDER IS BY SCORE, NOT BY FILE ORDER.   *
000900*                                                                *
001000*    RECORD LENGTH -  80                                        *
001100*                                                                *
001200*    CHANGE LOG                                                 *
001300*    ----------                                                 *
001400*    1984-04-02  RSK  ORIG-1004  INITIAL COPYBOOK FOR WAVE       *
001500*                     ALLOCATION PROJECT PHASE 1                *
001600*    1988-09-17  RSK  ORIG-1121  ADDED SKU-COUNT FOR SCORING     *
001700*    1999-01-08  TLW  Y2K-0007   CONFIRMED NO 2-DIGIT YEAR       *
001800*                     FIELDS ON THIS RECORD - NO CHANGE REQ'D    *
001900*                                                                *
002000******************************************************************
002100 01  ORD-RECORD.
002200*        UNIQUE ORDER IDENTIFIER ASSIGNED BY ORDER MANAGEMENT
002300     05  ORD-ORDER-ID              PIC X(20).
002400*        STORE / WAREHOUSE IDENTIFIER THIS ORDER SHIPS FROM
002500     05  ORD-STORE-ID              PIC X(10).
002600*        OPTIMAL ALLOCATION TIME - EPOCH SECONDS, UTC
002700     05  ORD-OAT-TIMESTAMP         PIC 9(11).
002800*        ALTERNATE VIEW OF OAT-TIMESTAMP FOR DISPLAY/EDIT WORK
002900     05  ORD-OAT-TIMESTAMP-X REDEFINES ORD-OAT-TIMESTAMP
003000                                   PIC X(11).
003100*        BUSINESS PRIORITY, 1 (HIGHEST) THRU 10 (LOWEST)
003200     05  ORD-PRIORITY-ORDER        PIC 9(2).
003300*        NUMBER OF DISTINCT SKUS ON THE ORDER
003400     05  ORD-SKU-COUNT             PIC 9(3).
003500     05  FILLER                    PIC X(34).
003600